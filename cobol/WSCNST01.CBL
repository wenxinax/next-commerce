000100*--------------------------------------------
000200* WSCNST01.CBL - reference constants for the
000300* promotion rating engine. These are the
000400* shop's standard discount points; most are
000500* documented here for test-data setup and are
000600* not wired into a live branch of the rating
000700* logic (the promotion record itself always
000800* carries the rate or amount that applies).
000900*
001000* 1994-03-09 RKT  Initial copy member.
001010* 2003-02-11 RKT  Dropped COMP-3 from every
001020*                 constant below to match house
001030*                 standard - nothing else in the
001040*                 shop packs these (req CR-0610).
001100*--------------------------------------------
001200 77  DEFAULT-DISCOUNT-RATE       PIC S9(1)V9(4)
001300         VALUE 0.9000.
001400
001500 77  STANDARD-RATE-10-PCT        PIC S9(1)V9(4)
001600         VALUE 0.9000.
001700 77  STANDARD-RATE-15-PCT-VIP    PIC S9(1)V9(4)
001800         VALUE 0.8500.
001900 77  STANDARD-RATE-20-PCT-SPCL   PIC S9(1)V9(4)
002000         VALUE 0.8000.
002100
002200 77  FLASH-SALE-DEFAULT-RATE     PIC S9(1)V9(4)
002300         VALUE 0.7000.
002400
002500 77  BUNDLE-DEFAULT-RATE         PIC S9(1)V9(4)
002600         VALUE 0.8500.
002700 77  BUNDLE-MINIMUM-PRODUCTS     PIC 9(2)
002800         VALUE 3.
002900
003000 77  NO-DISCOUNT-RATE            PIC S9(1)V9(4)
003100         VALUE 1.0000.
