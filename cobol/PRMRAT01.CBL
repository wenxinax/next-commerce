000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRMRAT01.
000300 AUTHOR.         R K TAYLOR.
000400 INSTALLATION.   MIDLAND MERCANTILE DATA PROCESSING.
000500 DATE-WRITTEN.   03/10/1994.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800
000900*--------------------------------------------
001000* PRMRAT01 - PROMOTION RATING ENGINE
001100*
001200* Nightly (or on-demand) batch run that prices
001300* checkout promotion codes against an order
001400* subtotal and reprices individual catalog
001500* items against whatever promotions currently
001600* apply to them.  Reads the Promotion Master
001700* and Product Master once at the top of the
001800* run and holds both in tables for the length
001900* of the run, then streams the Rating Request
002000* file start to finish, writing one Rating
002100* Result row per request.  Rewrites the
002200* Promotion Master at end of run with updated
002300* usage counts.
002400*
002500* CHANGE LOG
002600* ----------
002700* 03/10/94 RKT 0001  Original coding per catalog                  CR-0001 
002800*          pricing spec rev 3.
002900* 03/11/94 RKT 0001  Added the in-memory                          CR-0001 
003000*          promotion table - the catalog team's
003100*          extract comes in PROMO-ID order, not
003200*          by code, so a straight sequential
003300*          scan of the master per request was a
003400*          non-starter.
003500* 03/18/94 RKT 0004  Coupon fixed-amount path was                 CR-0004 
003600*          stepping on the rate path; amount now
003700*          always wins when both are present.
003800* 04/02/94 DMW 0011  Category fallback added for                  CR-0011 
003900*          the product price-lookup flow.
004000* 04/09/94 DMW 0011  Fixed: category fallback was                 CR-0011 
004100*          firing even when the product had a
004200*          direct match with no usable rate - now
004300*          only falls back when the product has
004400*          NO applicable rows at all.
004500* 05/14/94 RKT 0019  Minimum-purchase check on a                  CR-0019 
004600*          DISCOUNT-type promo is a silent no-op,
004700*          not a reject - matches the source, do
004800*          not "fix" this again.
004900* 06/19/94 RKT 0023  PROMO-MAX-DISCOUNT-AMT cap                   CR-0023 
005000*          added for capped-percentage coupons.
005100* 08/03/94 JLH 0031  Control totals and the run-                  CR-0031 
005200*          summary report.
005300* 10/12/98 JLH 0036  Y2K: confirmed PROMO-START/                  CR-0036 
005400*          END-DATE and REQ-RUN-DATE are all
005500*          CCYYMMDD end to end - no windowing
005600*          needed on the business dates.
005700* 01/06/99 JLH 0036  Y2K sign-off - windowed the                  CR-0036 
005800*          ACCEPT FROM DATE pivot used only for
005900*          the report heading (pivot year 50).
006000* 03/02/00 RKT 0042  A usage count no longer                      CR-0042 
006100*          increments if an eligible promotion's
006200*          discount math blows up - can't happen
006300*          today, guard added per audit finding
006400*          00-118.
006500* 09/21/01 DMW 0058  Product/category rate                        CR-0058
006600*          selection now ignores promotions with
006700*          no rate set when looking for the
006800*          minimum, instead of treating a missing
006900*          rate as zero.
006910* 02/11/03 RKT 0065  Dropped COMP-3 from every                    CR-0065
006920*          money/id/date field in this program and
006930*          its copybooks - packed decimal was never
006940*          a house habit, standardized back to
006950*          DISPLAY across the whole suite.
006955* 05/06/03 RKT 0071  Audit finding 03-071: walked                 CR-0071
006960*          every paragraph below and added in-line
006965*          commentary past the banner level, in
006970*          particular through the 3000/4000/8000
006975*          series - reviewers kept having to ask what
006980*          a given MOVE group was for instead of
006985*          reading it off the page.  No logic changed.
007000*--------------------------------------------
007010*
007020* OPERATIONS NOTES
007030* ----------------
007040* Run as a single batch step - no checkpoint/restart
007050* is built in.  If the job abends mid-run, re-run it
007060* from the top of the JCL step; the two tables are
007070* rebuilt fresh and the output files are OPENed OUTPUT
007080* again, so a partial prior run's output is simply
007090* overwritten, never appended to.
007095*
007096* The Promotion Master rewrite at end of run (8500
007097* below) is the only place this program changes the
007098* master file; a run that abends before reaching 8500
007099* leaves the master untouched, with whatever usage
007100* counts it had going in.
007110*--------------------------------------------
007120
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007710* PROMOTION-MASTER is opened twice in this run - once
007720* up front (INPUT) to build the in-memory table, once
007730* again at 8500 below (INPUT, a second time, after
007740* the first close) to drive the rewrite pass.  Both
007750* SELECTs live in SLPROM1.CBL; PROMOTION-MASTER-OUT,
007760* the write side, is the separate SLPROM2.CBL.
007800     COPY "SLPROM1.CBL".
007900     COPY "SLPROM2.CBL".
008000     COPY "SLPROD1.CBL".
008100     COPY "SLRATIN1.CBL".
008200     COPY "SLRATOU1.CBL".
008300     COPY "SLRPTOU1.CBL".
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008605* record layouts below are the same copybooks
008610* PRMFLS01 uses for PROMOTION-MASTER/PRODUCT-MASTER -
008615* one physical layout, shared by both programs.
008700     COPY "FDPROM1.CBL".
008750* FDPROM2 is a second FD against the same physical
008760* Promotion Master file, opened OUTPUT for the 8500
008770* rewrite pass - two FDs, two SELECTs (SLPROM1/
008780* SLPROM2), one file on disk, same pattern this shop
008790* uses anywhere a sequential master gets rewritten.
008800     COPY "FDPROM2.CBL".
008900     COPY "FDPROD1.CBL".
008950* FDRATIN1 is the request file this run streams;
008960* FDRATOU1 is the one result row written per request;
008970* FDRPTOU1 is the print-image layout for the run-
008980* summary report built at 8000 below.
009000     COPY "FDRATIN1.CBL".
009100     COPY "FDRATOU1.CBL".
009200     COPY "FDRPTOU1.CBL".
009300
009400 WORKING-STORAGE SECTION.
009405* WSPRMTB1/WSPRODTB1 are the two in-memory tables this
009410* program lives on; WSDATE02 is the shared date-window
009415* compare; WSCNST01 is reference constants only, most
009420* are not wired into a live branch - see its header.
009500     COPY "WSPRMTB1.CBL".
009600     COPY "WSPRODTB1.CBL".
009700     COPY "WSDATE02.CBL".
009800     COPY "WSCNST01.CBL".
009900
010000*---------------------------------
010100* run control switches
010200*---------------------------------
010300 77  REQUEST-FILE-AT-END         PIC X VALUE "N".
010400     88  NO-MORE-REQUESTS        VALUE "Y".
010500 77  PROMO-LOAD-AT-END           PIC X VALUE "N".
010600     88  NO-MORE-PROMO-RECORDS   VALUE "Y".
010700 77  PRODUCT-LOAD-AT-END         PIC X VALUE "N".
010800     88  NO-MORE-PRODUCT-RECORDS VALUE "Y".
010850* the three flags below carry state out of a
010860* PERFORMed scan paragraph back to its caller -
010870* COBOL has no function return value, this is
010880* the shop's standard substitute.
010900 77  PROMOTION-FOUND-FLAG        PIC X VALUE "N".
011000     88  PROMOTION-WAS-FOUND     VALUE "Y".
011100 77  PRODUCT-FOUND-FLAG          PIC X VALUE "N".
011200     88  PRODUCT-WAS-FOUND       VALUE "Y".
011300 77  ELIGIBLE-FLAG               PIC X VALUE "Y".
011400     88  PROMOTION-IS-ELIGIBLE   VALUE "Y".
011500 77  RATE-FOUND-FLAG             PIC X VALUE "N".
011600     88  A-RATE-WAS-FOUND        VALUE "Y".
011700 77  REJECT-REASON-TEXT          PIC X(40) VALUE SPACES.
011800 77  MATCHED-TABLE-INDEX         PIC S9(4) COMP VALUE ZERO.
011900 77  SELECTED-RATE               PIC S9(1)V9(4)
012000         VALUE ZERO.
012050* id/price work areas for the PROD request flow -
012060* PRODUCT-ID-TEXT exists only so REQ-PRODUCT-ID's
012070* numeric value can be re-keyed to line up with
012080* RES-KEY, which is always display text.
012100 77  PRD-FOUND-CATEGORY-ID       PIC 9(9) VALUE ZERO.
012200 77  PRODUCT-ID-TEXT             PIC 9(9) VALUE ZERO.
012300 77  RAW-DISCOUNTED-AMOUNT       PIC S9(8)V99 VALUE ZERO.
012400 77  DISCOUNT-GIVEN-AMOUNT       PIC S9(8)V99 VALUE ZERO.
012500
012600*---------------------------------
012700* the one promotion matched by code, copied out
012800* of PROMOTION-TABLE for the length of the
012900* eligibility/discount checks below - easier to
013000* read than carrying PRM-IDX through every IF.
013100*---------------------------------
013200 01  MATCHED-PROMOTION.
013250*   DISCOUNT or COUPON - drives the 3000 branch that
013260*   eventually PERFORMs this record's contents:
013300     05  MTCH-TYPE                   PIC X(12).
013350*   discount terms, tested by 3300/3400:
013400     05  MTCH-DISCOUNT-RATE          PIC S9(1)V9(4).
013500     05  MTCH-DISCOUNT-AMOUNT        PIC S9(8)V9(2).
013600     05  MTCH-MIN-PURCHASE-AMT       PIC S9(8)V9(2).
013700     05  MTCH-MAX-DISCOUNT-AMT       PIC S9(8)V9(2).
013750*   eligibility window and active/usage fields,
013760*   tested by 3200 only:
013800     05  MTCH-START-DATE             PIC 9(8).
013900     05  MTCH-START-TIME             PIC 9(6).
014000     05  MTCH-END-DATE               PIC 9(8).
014100     05  MTCH-END-TIME               PIC 9(6).
014200     05  MTCH-IS-ACTIVE              PIC X(1).
014300     05  MTCH-MAX-USAGE-COUNT        PIC 9(7).
014400     05  MTCH-CURRENT-USAGE-CNT      PIC 9(7).
014500     05  FILLER                      PIC X(05).
014600
014700*---------------------------------
014800* control totals for the run-summary report
014900*---------------------------------
015000 77  CODE-REQUESTS-PROCESSED     PIC 9(7) COMP VALUE ZERO.
015100 77  CODE-REQUESTS-OK            PIC 9(7) COMP VALUE ZERO.
015200 77  CODE-REQUESTS-REJECTED      PIC 9(7) COMP VALUE ZERO.
015300 77  CODE-DISCOUNT-GRANTED       PIC S9(8)V99 VALUE ZERO.
015400 77  PROD-REQUESTS-PROCESSED     PIC 9(7) COMP VALUE ZERO.
015500 77  PROD-DISCOUNT-GRANTED       PIC S9(8)V99 VALUE ZERO.
015600
015700*---------------------------------
015800* 01/06/99 JLH - windowed system date/time for the
015900* report heading only (pivot year 50); the run's
016000* business "as of" date/time always comes off the
016100* request record, never off this clock.
016200*---------------------------------
016300 01  SYSTEM-DATE-TODAY.
016400     05  SYSTEM-DATE-VALUE           PIC 9(6).
016500 01  FILLER REDEFINES SYSTEM-DATE-TODAY.
016600     05  SYSTEM-DATE-YY              PIC 9(2).
016700     05  SYSTEM-DATE-MM              PIC 9(2).
016800     05  SYSTEM-DATE-DD              PIC 9(2).
016900 01  SYSTEM-TIME-TODAY.
017000     05  SYSTEM-TIME-VALUE           PIC 9(8).
017100 01  FILLER REDEFINES SYSTEM-TIME-TODAY.
017200     05  SYSTEM-TIME-HH              PIC 9(2).
017300     05  SYSTEM-TIME-MIN             PIC 9(2).
017400     05  SYSTEM-TIME-SEC             PIC 9(2).
017500     05  SYSTEM-TIME-HSEC            PIC 9(2).
017600
017700*---------------------------------
017800* run-summary report lines
017900*---------------------------------
018000 01  RPT-TITLE-LINE.
018050*   literal centered by eye against an 80-byte line,
018060*   not computed:
018100     05  FILLER PIC X(40) VALUE
018200         "PROMOTION RATING ENGINE - RUN SUMMARY".
018300     05  FILLER PIC X(40) VALUE SPACES.
018400
018500 01  RPT-DATE-LINE.
018550*   date and time side by side on one line, loaded by
018560*   8000-PRINT-SUMMARY-REPORT after FORMAT-RUN-DATE/
018570*   TIME-FOR-REPORT edit the AS-OF fields to text:
018600     05  FILLER PIC X(10) VALUE "RUN DATE: ".
018700     05  RPT-RUN-DATE PIC X(10).
018800     05  FILLER PIC X(03) VALUE SPACES.
018900     05  FILLER PIC X(10) VALUE "RUN TIME: ".
019000     05  RPT-RUN-TIME PIC X(08).
019100     05  FILLER PIC X(39) VALUE SPACES.
019200
019300 01  RPT-DASH-LINE.
019350*   printed twice - once under the heading, once to
019360*   close the report, see 8000 below:
019400     05  FILLER PIC X(40) VALUE ALL "-".
019500     05  FILLER PIC X(40) VALUE SPACES.
019600
019700 01  RPT-DETAIL-LINE.
019800     05  RPT-DETAIL-LABEL            PIC X(40).
019900     05  RPT-DETAIL-NUMBER           PIC ZZZZZZ9.
020000     05  FILLER                      PIC X(33) VALUE SPACES.
020100
020200 01  RPT-MONEY-LINE.
020300     05  RPT-MONEY-LABEL             PIC X(40).
020400     05  RPT-MONEY-VALUE             PIC ZZZZZZ9.99-.
020500     05  FILLER                      PIC X(29) VALUE SPACES.
020600
020700 PROCEDURE DIVISION.
020800
020805*==============================================
020806* PARAGRAPH INDEX - added per audit finding
020807* 03-071 so a reviewer can find a paragraph's
020808* place in the run without reading top to
020809* bottom.  Numbers are the shop's usual 0000/
020810* 1000/... series, not line numbers.
020811*
020812*   0000 - main control loop
020813*   1000 - initialize, zero the run totals
020814*   1500/1510/1520 - load Promotion Master to table
020815*   1600/1610/1620 - load Product Master to table
020816*   1800 - read next request
020817*   2000 - fork CODE vs PROD, skip unknown types
020818*   3000/31xx - CODE request: find, check, rate
020819*   3200 - eligibility (active/window/usage cap)
020820*   3300/3400 - DISCOUNT vs COUPON math
020821*   3600 - usage count bump, table and working copy
020822*   3800/3900 - CODE result rows, accepted/rejected
020823*   4000/41xx/42xx/43xx - PROD request: product
020824*        rate then category rate fallback
020825*   4400 - PROD result row, always accepted
020826*   8000 - end of run summary report
020827*   8500/8510 - rewrite Promotion Master with the
020828*        updated usage counts
020829*   9000 - close files, end of run
020830*==============================================
020835*
020850*---------------------------------
020855* both in-memory tables (promotion, product) are
020860* built once before the first request is read, and
020865* never refreshed mid-run - a promotion added to the
020870* master after this job starts is not seen until the
020875* next run.  The request file is the only thing
020880* streamed row by row; everything else this program
020885* touches is either fully in memory or written once
020890* at the very end (the report, the rewritten master).
020895*---------------------------------
020900 0000-MAIN-PROCESS.
020905* opens files, zeroes the run totals, builds the
020910* AS-OF report-heading clock:
021000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021050* both tables loaded whole before the first request
021060* is read - see the banner above:
021100     PERFORM 1500-LOAD-PROMOTION-TABLE THRU 1500-EXIT.
021200     PERFORM 1600-LOAD-PRODUCT-TABLE THRU 1600-EXIT.
021250* the one driving READ for the whole run:
021300     PERFORM 1800-READ-NEXT-REQUEST THRU 1800-EXIT.
021350* rates every CODE or PROD row on the request file,
021360* one result row out per request, until EOF:
021400     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT
021500         UNTIL NO-MORE-REQUESTS.
021550* end of run from here down - report, then the
021560* usage-count rewrite, then close everything:
021600     PERFORM 8000-PRINT-SUMMARY-REPORT THRU 8000-EXIT.
021700     PERFORM 8500-REWRITE-PROMOTION-MASTER THRU 8500-EXIT.
021800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
021900     STOP RUN.
022000
022009* ---------------------------------
022018* open the five files this run touches; counters are
022027* zeroed here rather than trusted to their VALUE
022036* clauses for the same re-entrancy reason noted in
022045* PRMFLS01.  The AS-OF date/time built below off the
022054* system clock backs the report heading only - every
022063* eligibility check in 3000/4000 below compares
022072* against REQ-RUN-DATE/TIME off the request record.
022081* ---------------------------------
022100 1000-INITIALIZE.
022200     OPEN INPUT  PROMOTION-MASTER
022300                 PRODUCT-MASTER
022400                 RATING-REQUEST-IN.
022500     OPEN OUTPUT PROMOTION-MASTER-OUT
022600                 RATING-RESULT-OUT
022700                 RPT-FILE.
022800     MOVE ZERO TO PRM-TABLE-COUNT.
022900     MOVE ZERO TO PRD-TABLE-COUNT.
022950* the six run-totals printed at 8000 below - all
022960* start this run at zero, nothing carries forward
022970* from a prior run's rating pass.
023000     MOVE ZERO TO CODE-REQUESTS-PROCESSED
023100                  CODE-REQUESTS-OK
023200                  CODE-REQUESTS-REJECTED
023300                  PROD-REQUESTS-PROCESSED.
023400     MOVE ZERO TO CODE-DISCOUNT-GRANTED
023500                  PROD-DISCOUNT-GRANTED.
023600     ACCEPT SYSTEM-DATE-TODAY FROM DATE.
023700     ACCEPT SYSTEM-TIME-TODAY FROM TIME.
023750* ACCEPT FROM DATE returns a 2-digit year, so the
023760* century has to be windowed by hand same as every
023770* other program in this shop - 50 is the shop's
023780* standard pivot, unchanged since the original
023790* Y2K remediation (see change log above).
023800     IF SYSTEM-DATE-YY < 50
023900         MOVE 2000 TO AS-OF-CCYY
024000     ELSE
024100         MOVE 1900 TO AS-OF-CCYY.
024200     ADD SYSTEM-DATE-YY TO AS-OF-CCYY.
024300     MOVE SYSTEM-DATE-MM  TO AS-OF-MM.
024400     MOVE SYSTEM-DATE-DD  TO AS-OF-DD.
024500     MOVE SYSTEM-TIME-HH  TO AS-OF-HH.
024600     MOVE SYSTEM-TIME-MIN TO AS-OF-MIN.
024700     MOVE SYSTEM-TIME-SEC TO AS-OF-SS.
024800 1000-EXIT.
024900     EXIT.
025000
025011* ---------------------------------
025022* loads the whole Promotion Master into memory once,
025033* up front - see the 03/11/94 change log entry above.
025044* Usage counts are bumped in the table copy as
025055* requests are rated and written back to the file
025066* only at 8500-REWRITE-PROMOTION-MASTER, end of run.
025077* ---------------------------------
025080*==============================================
025081* TABLE SIZING - PRM-TABLE-COUNT and PRD-TABLE-
025082* COUNT (WSPRMTB1/WSPRODTB1) cap how many master
025083* rows this run can hold; an extract bigger than
025084* either OCCURS clause is a setup problem for
025085* whoever sized the copybook, not something this
025086* paragraph or 1600 below can recover from on its
025087* own.  Neither load loop tests for the table
025088* filling up before the file itself hits AT END -
025089* see WSPRMTB1.CBL/WSPRODTB1.CBL headers for the
025090* current OCCURS ceiling and the history of how it
025091* got there.
025092*==============================================
025100 1500-LOAD-PROMOTION-TABLE.
025200     MOVE "N" TO PROMO-LOAD-AT-END.
025300     PERFORM 1510-READ-PROMOTION-RECORD THRU 1510-EXIT.
025400     PERFORM 1520-ADD-PROMOTION-TO-TABLE THRU 1520-EXIT
025500         UNTIL NO-MORE-PROMO-RECORDS.
025600 1500-EXIT.
025700     EXIT.
025800
025900 1510-READ-PROMOTION-RECORD.
026000     READ PROMOTION-MASTER
026100         AT END
026200             MOVE "Y" TO PROMO-LOAD-AT-END.
026300 1510-EXIT.
026400     EXIT.
026500
026525* field by field, not a group MOVE - see the note
026550* above 0320-COPY-ONE-PROMOTION in PRMFLS01 for why.
026600 1520-ADD-PROMOTION-TO-TABLE.
026700     ADD 1 TO PRM-TABLE-COUNT.
026800     SET PRM-IDX TO PRM-TABLE-COUNT.
026850*   identity fields straight off the master record:
026900     MOVE PROMO-ID                TO PRM-ID(PRM-IDX).
027000     MOVE PROMO-TYPE              TO PRM-TYPE(PRM-IDX).
027150*   discount terms the rating paragraphs below will
027160*   apply once 3100 matches a request to this row:
027200     MOVE PROMO-DISCOUNT-RATE     TO PRM-DISCOUNT-RATE(PRM-IDX).
027210     MOVE PROMO-DISCOUNT-AMOUNT
027300         TO PRM-DISCOUNT-AMOUNT(PRM-IDX).
027400     MOVE PROMO-MIN-PURCHASE-AMT
027500         TO PRM-MIN-PURCHASE-AMT(PRM-IDX).
027600     MOVE PROMO-MAX-DISCOUNT-AMT
027700         TO PRM-MAX-DISCOUNT-AMT(PRM-IDX).
027750*   the code value and the eligibility date/time
027760*   window 3200-CHECK-ELIGIBILITY tests against:
027800     MOVE PROMO-CODE              TO PRM-CODE(PRM-IDX).
027900     MOVE PROMO-START-DATE        TO PRM-START-DATE(PRM-IDX).
028000     MOVE PROMO-START-TIME        TO PRM-START-TIME(PRM-IDX).
028100     MOVE PROMO-END-DATE          TO PRM-END-DATE(PRM-IDX).
028200     MOVE PROMO-END-TIME          TO PRM-END-TIME(PRM-IDX).
028300     MOVE PROMO-IS-ACTIVE         TO PRM-IS-ACTIVE(PRM-IDX).
028350*   usage-count ceiling and this run's starting
028360*   count - 3600 below adds to the table copy,
028370*   never to this field, as the table is what
028380*   8510 later writes back to the master:
028400     MOVE PROMO-MAX-USAGE-COUNT
028500         TO PRM-MAX-USAGE-COUNT(PRM-IDX).
028600     MOVE PROMO-CURRENT-USAGE-CNT
028700         TO PRM-CURRENT-USAGE-CNT(PRM-IDX).
028750*   product/category scoping - zero in either
028760*   means the promotion applies across the board,
028770*   per 4200/4300 below:
028800     MOVE PROMO-PRODUCT-ID        TO PRM-PRODUCT-ID(PRM-IDX).
028900     MOVE PROMO-CATEGORY-ID       TO PRM-CATEGORY-ID(PRM-IDX).
029000     PERFORM 1510-READ-PROMOTION-RECORD THRU 1510-EXIT.
029100 1520-EXIT.
029200     EXIT.
029300
029314* ---------------------------------
029328* product table is small enough to hold whole - id,
029342* price and category id are the only three fields
029356* the rate-selection paragraphs below ever touch.
029370* ---------------------------------
029380*==============================================
029382* this copy of the Product Master is read-only -
029384* nothing below this paragraph ever writes back
029386* to PRODUCT-MASTER or changes a table row once
029388* loaded.  Only the Promotion table changes
029390* during the run (usage counts, see 3600 above),
029392* which is why only PROMOTION-MASTER gets a
029394* rewrite pass at 8500 and PRODUCT-MASTER does
029396* not.
029398*==============================================
029400 1600-LOAD-PRODUCT-TABLE.
029500     MOVE "N" TO PRODUCT-LOAD-AT-END.
029600     PERFORM 1610-READ-PRODUCT-RECORD THRU 1610-EXIT.
029700     PERFORM 1620-ADD-PRODUCT-TO-TABLE THRU 1620-EXIT
029800         UNTIL NO-MORE-PRODUCT-RECORDS.
029900 1600-EXIT.
030000     EXIT.
030100
030200 1610-READ-PRODUCT-RECORD.
030250* read/add pair, same shape as 1510/1520 above for
030260* the promotion table.
030300     READ PRODUCT-MASTER
030400         AT END
030500             MOVE "Y" TO PRODUCT-LOAD-AT-END.
030600 1610-EXIT.
030700     EXIT.
030800
030900 1620-ADD-PRODUCT-TO-TABLE.
031000     ADD 1 TO PRD-TABLE-COUNT.
031100     SET PRD-IDX TO PRD-TABLE-COUNT.
031150* three fields only - see the banner above 1600.
031200     MOVE PROD-ID          TO PRD-TBL-ID(PRD-IDX).
031300     MOVE PROD-PRICE       TO PRD-TBL-PRICE(PRD-IDX).
031400     MOVE PROD-CATEGORY-ID TO PRD-TBL-CATEGORY-ID(PRD-IDX).
031500     PERFORM 1610-READ-PRODUCT-RECORD THRU 1610-EXIT.
031600 1620-EXIT.
031700     EXIT.
031800
031825* the one driving read for the whole run - see
031850* 0000-MAIN-PROCESS.
031900 1800-READ-NEXT-REQUEST.
032000     READ RATING-REQUEST-IN
032100         AT END
032200             MOVE "Y" TO REQUEST-FILE-AT-END.
032300 1800-EXIT.
032400     EXIT.
032500
032600 2000-PROCESS-REQUESTS.
032605* REQ-TYPE is the only fork in the whole run - every
032610* request on the file is either a checkout promotion
032615* CODE or a catalog PROD reprice, nothing else is
032620* read from this file (see FDRATIN1.CBL).
032700     IF REQ-IS-CODE
032800         PERFORM 3000-PROCESS-CODE-REQUEST THRU 3000-EXIT
032900     ELSE
033000     IF REQ-IS-PROD
033100         PERFORM 4000-PROCESS-PROD-REQUEST THRU 4000-EXIT
033200     ELSE
033300         GO TO 2000-SKIP-UNKNOWN.
033350* both branches above fall through to the same
033360* next-read below - the GO TO just skips over
033370* the unknown-type comment paragraph's fall-through.
033400     GO TO 2000-READ-NEXT.
033500 2000-SKIP-UNKNOWN.
033600* REQ-TYPE is neither CODE nor PROD - the source
033700* defines no third request type.  Skip the row
033800* rather than abend the run over a bad extract.
033900 2000-READ-NEXT.
034000     PERFORM 1800-READ-NEXT-REQUEST THRU 1800-EXIT.
034100 2000-EXIT.
034200     EXIT.
034300
034400*---------------------------------
034500* applyPromotionCode - CODE requests
034600*---------------------------------
034700 3000-PROCESS-CODE-REQUEST.
034710* four-deep nested IF below, on purpose - this shop's
034715* style is one IF/ELSE pair per decision point, read
034720* top to bottom like a decision table, not collapsed
034725* into EVALUATE (no program in this suite uses it).
034800     ADD 1 TO CODE-REQUESTS-PROCESSED.
034900     MOVE SPACES TO REJECT-REASON-TEXT.
035000     PERFORM 3100-FIND-PROMOTION-BY-CODE THRU 3100-EXIT.
035100     IF NOT PROMOTION-WAS-FOUND
035200         MOVE "INVALID CODE" TO REJECT-REASON-TEXT
035300         PERFORM 3900-WRITE-CODE-RESULT-REJECTED THRU 3900-EXIT
035400     ELSE
035500         PERFORM 3200-CHECK-ELIGIBILITY THRU 3200-EXIT
035600         IF NOT PROMOTION-IS-ELIGIBLE
035700             PERFORM 3900-WRITE-CODE-RESULT-REJECTED
035800                 THRU 3900-EXIT
035900         ELSE
035905* DISCOUNT: a straight percentage off, no usage
035910* cap bypass, no amount option - see 3300 below.
036000         IF MTCH-TYPE = "DISCOUNT"
036100             PERFORM 3300-APPLY-DISCOUNT-RULES THRU 3300-EXIT
036200             PERFORM 3800-WRITE-CODE-RESULT-OK THRU 3800-EXIT
036300         ELSE
036305* COUPON: 3400 below can still reject on minimum
036310* purchase even after 3200 above passed it, because
036315* the minimum-purchase rule differs between the two
036320* promotion types - see the log entries for CR-0004
036325* and CR-0019 at the top of this program.
036400         IF MTCH-TYPE = "COUPON"
036500             PERFORM 3400-APPLY-COUPON-RULES THRU 3400-EXIT
036600             IF PROMOTION-IS-ELIGIBLE
036700                 PERFORM 3800-WRITE-CODE-RESULT-OK
036800                     THRU 3800-EXIT
036900             ELSE
037000                 PERFORM 3900-WRITE-CODE-RESULT-REJECTED
037100                     THRU 3900-EXIT
037200         ELSE
037300* matched a BUNDLE or FLASH_SALE row by code - no
037400* type branch exists for those, falls through
037500* unchanged.  BUNDLE rows are maintained by hand
037600* on the master and never rated by this program.
037700             MOVE REQ-SUBTOTAL TO RES-DISCOUNTED-AMOUNT
037800             PERFORM 3800-WRITE-CODE-RESULT-OK THRU 3800-EXIT.
037900 3000-EXIT.
038000     EXIT.
038100
038125* linear scan by code; REQ-CODE is the only key on
038150* a CODE request, there is no PROMO-ID on the wire.
038200 3100-FIND-PROMOTION-BY-CODE.
038300     MOVE "N" TO PROMOTION-FOUND-FLAG.
038400     PERFORM 3110-SCAN-ONE-PROMOTION THRU 3110-EXIT
038500         VARYING PRM-IDX FROM 1 BY 1
038600         UNTIL PRM-IDX > PRM-TABLE-COUNT
038700            OR PROMOTION-WAS-FOUND.
038800 3100-EXIT.
038900     EXIT.
039000
039100 3110-SCAN-ONE-PROMOTION.
039105* a match copies the whole table row into MATCHED-
039110* PROMOTION and remembers the row's index - the index
039115* is needed later so 3600 can post the usage bump
039120* back to the right table entry, by subscript, not by
039125* a second scan.
039200     IF PRM-CODE(PRM-IDX) = REQ-CODE
039300         MOVE "Y" TO PROMOTION-FOUND-FLAG
039400         MOVE PRM-IDX TO MATCHED-TABLE-INDEX
039500         MOVE PRM-TYPE(PRM-IDX)         TO MTCH-TYPE
039600         MOVE PRM-DISCOUNT-RATE(PRM-IDX)
039700             TO MTCH-DISCOUNT-RATE
039800         MOVE PRM-DISCOUNT-AMOUNT(PRM-IDX)
039900             TO MTCH-DISCOUNT-AMOUNT
039950*       minimum-purchase and cap amounts feed 3300
039960*       and 3400 below, not this paragraph:
040000         MOVE PRM-MIN-PURCHASE-AMT(PRM-IDX)
040100             TO MTCH-MIN-PURCHASE-AMT
040200         MOVE PRM-MAX-DISCOUNT-AMT(PRM-IDX)
040300             TO MTCH-MAX-DISCOUNT-AMT
040350*       eligibility window and active flag, tested
040360*       next by 3200-CHECK-ELIGIBILITY:
040400         MOVE PRM-START-DATE(PRM-IDX)   TO MTCH-START-DATE
040500         MOVE PRM-START-TIME(PRM-IDX)   TO MTCH-START-TIME
040600         MOVE PRM-END-DATE(PRM-IDX)     TO MTCH-END-DATE
040700         MOVE PRM-END-TIME(PRM-IDX)     TO MTCH-END-TIME
040800         MOVE PRM-IS-ACTIVE(PRM-IDX)    TO MTCH-IS-ACTIVE
040900         MOVE PRM-MAX-USAGE-COUNT(PRM-IDX)
041000             TO MTCH-MAX-USAGE-COUNT
041100         MOVE PRM-CURRENT-USAGE-CNT(PRM-IDX)
041200             TO MTCH-CURRENT-USAGE-CNT.
041300 3110-EXIT.
041400     EXIT.
041500
041600*---------------------------------
041700* shared by the CODE request flow and, on its
041800* own, by isValidPromotionCode's pre-flight check
041900* (active, date window, usage cap - no discount
042000* math, no usage increment happens here).
042100*---------------------------------
042200 3200-CHECK-ELIGIBILITY.
042250* start optimistic - only a failed test below flips
042260* this back to "N":
042300     MOVE "Y" TO ELIGIBLE-FLAG.
042400     MOVE SPACES TO REJECT-REASON-TEXT.
042450* test 1 of 3 - active flag, cheapest check, tried
042460* first:
042500     IF MTCH-IS-ACTIVE NOT = "Y"
042600         MOVE "N" TO ELIGIBLE-FLAG
042700         MOVE "PROMOTION INACTIVE" TO REJECT-REASON-TEXT
042800     ELSE
042805* CHECK-DATE-WINDOW (copybook PLRATDT.CBL) is the
042815* same compare PRMFLS01 uses to stamp a flash sale's
042825* end timestamp - shared paragraph, copied into both
042835* programs since there is no CALL convention here.
042900         MOVE REQ-RUN-DATE    TO CK-ASOF-DATE
043000         MOVE REQ-RUN-TIME    TO CK-ASOF-TIME
043100         MOVE MTCH-START-DATE TO CK-START-DATE
043200         MOVE MTCH-START-TIME TO CK-START-TIME
043300         MOVE MTCH-END-DATE   TO CK-END-DATE
043400         MOVE MTCH-END-TIME   TO CK-END-TIME
043500         PERFORM CHECK-DATE-WINDOW
043550* test 2 of 3 - the eligibility window itself:
043600         IF OUTSIDE-DATE-WINDOW
043700             MOVE "N" TO ELIGIBLE-FLAG
043800             MOVE "OUTSIDE VALID PERIOD" TO REJECT-REASON-TEXT
043900         ELSE
043905* test 3 of 3 - usage cap.  A zero max-usage-count
043910* means unlimited - only a positive cap that has
043915* already been hit rejects.
044000         IF MTCH-MAX-USAGE-COUNT > 0 AND
044100            MTCH-CURRENT-USAGE-CNT >= MTCH-MAX-USAGE-COUNT
044200             MOVE "N" TO ELIGIBLE-FLAG
044300             MOVE "USAGE LIMIT REACHED" TO REJECT-REASON-TEXT.
044400 3200-EXIT.
044500     EXIT.
044600
044700 3300-APPLY-DISCOUNT-RULES.
044705* a DISCOUNT row with no rate of its own falls back
044710* to the shop standard 10% in WSCNST01 - the catalog
044715* team has never actually shipped one of these, this
044720* is defensive per the original spec.
044800     IF MTCH-DISCOUNT-RATE = ZERO
044900         MOVE DEFAULT-DISCOUNT-RATE TO MTCH-DISCOUNT-RATE.
044950* minimum-purchase guard below only ever produces a
044960* no-op, never a reject - see the 05/14/94 note:
045000     IF MTCH-MIN-PURCHASE-AMT > ZERO AND
045100        REQ-SUBTOTAL < MTCH-MIN-PURCHASE-AMT
045200* 05/14/94 RKT - silent no-op on a purchase
045300* shortfall, NOT a reject.  Matches the source.
045400* Do not change this back to a rejection again.
045500         MOVE REQ-SUBTOTAL TO RES-DISCOUNTED-AMOUNT
045600     ELSE
045700         COMPUTE RES-DISCOUNTED-AMOUNT ROUNDED =
045800                 REQ-SUBTOTAL * MTCH-DISCOUNT-RATE
045900         PERFORM 3600-INCREMENT-USAGE-COUNT THRU 3600-EXIT.
046000 3300-EXIT.
046100     EXIT.
046200
046300 3400-APPLY-COUPON-RULES.
046305* unlike 3300 above, a COUPON shortfall on minimum
046310* purchase IS a reject (CR-0019 drew the line at the
046315* promotion type, not at the check itself - do not
046320* "fix" this to match the DISCOUNT no-op behavior).
046400     IF MTCH-MIN-PURCHASE-AMT > ZERO AND
046500        REQ-SUBTOTAL < MTCH-MIN-PURCHASE-AMT
046600         MOVE "N" TO ELIGIBLE-FLAG
046700         MOVE "MINIMUM PURCHASE NOT MET" TO REJECT-REASON-TEXT
046800     ELSE
046900     IF MTCH-DISCOUNT-AMOUNT > ZERO
047000* amount-based coupons always win over a rate on
047100* the same row - 03/18/94 RKT fix, see log.
047200         COMPUTE RES-DISCOUNTED-AMOUNT =
047300                 REQ-SUBTOTAL - MTCH-DISCOUNT-AMOUNT
047400         IF RES-DISCOUNTED-AMOUNT < ZERO
047500             MOVE ZERO TO RES-DISCOUNTED-AMOUNT
047600         PERFORM 3600-INCREMENT-USAGE-COUNT THRU 3600-EXIT
047700     ELSE
047800     IF MTCH-DISCOUNT-RATE > ZERO
047900         COMPUTE RAW-DISCOUNTED-AMOUNT ROUNDED =
048000                 REQ-SUBTOTAL * MTCH-DISCOUNT-RATE
048100         COMPUTE DISCOUNT-GIVEN-AMOUNT =
048200                 REQ-SUBTOTAL - RAW-DISCOUNTED-AMOUNT
048205* CR-0023 - a capped-percentage coupon never gives
048210* back more than MTCH-MAX-DISCOUNT-AMT off the
048215* subtotal; recompute off the cap, not off the raw
048220* rate, when the rate's own discount would exceed it.
048300         IF MTCH-MAX-DISCOUNT-AMT > ZERO AND
048400            DISCOUNT-GIVEN-AMOUNT > MTCH-MAX-DISCOUNT-AMT
048500             COMPUTE RES-DISCOUNTED-AMOUNT =
048600                     REQ-SUBTOTAL - MTCH-MAX-DISCOUNT-AMT
048700         ELSE
048800             MOVE RAW-DISCOUNTED-AMOUNT TO RES-DISCOUNTED-AMOUNT
048900         PERFORM 3600-INCREMENT-USAGE-COUNT THRU 3600-EXIT
049000     ELSE
049100* neither an amount nor a rate is set on this
049200* coupon row - fall-through case in the source,
049300* no discount, no usage bump.
049400         MOVE REQ-SUBTOTAL TO RES-DISCOUNTED-AMOUNT.
049500 3400-EXIT.
049600     EXIT.
049700
049714* bumps both the working copy (MTCH-xxx, used for
049728* this request only) and the table row (by index,
049742* survives to the end-of-run rewrite).  Only called
049756* from a path that already wrote an OK result - a
049770* rejected or shortfall request never gets here.
049800 3600-INCREMENT-USAGE-COUNT.
049900     ADD 1 TO MTCH-CURRENT-USAGE-CNT.
050000     ADD 1 TO PRM-CURRENT-USAGE-CNT(MATCHED-TABLE-INDEX).
050100 3600-EXIT.
050200     EXIT.
050300
050314* ---------------------------------
050328* one result row per accepted CODE request; the
050342* running discount total below feeds the summary
050356* report's CODE money line (8000, below).
050370* ---------------------------------
050400 3800-WRITE-CODE-RESULT-OK.
050405* RES-DISCOUNTED-AMOUNT was already set by whichever
050410* of 3300/3400 got us here - this paragraph only
050415* writes the row and rolls the totals forward.
050500     MOVE "CODE"        TO RES-REQ-TYPE.
050600     MOVE REQ-CODE      TO RES-KEY.
050700     MOVE REQ-SUBTOTAL  TO RES-ORIGINAL-AMOUNT.
050800     MOVE "OK"          TO RES-STATUS.
050900     MOVE SPACES        TO RES-REASON.
051000     WRITE RATING-RESULT-RECORD.
051100     ADD 1 TO CODE-REQUESTS-OK.
051150* discount granted = what the customer would have
051160* paid at the original price, less what they
051170* actually paid:
051200     COMPUTE CODE-DISCOUNT-GRANTED =
051300             CODE-DISCOUNT-GRANTED +
051400             (RES-ORIGINAL-AMOUNT - RES-DISCOUNTED-AMOUNT).
051500 3800-EXIT.
051600     EXIT.
051700
051716* a rejected CODE request still writes a result row -
051732* original and discounted amount come out equal, the
051748* reason text carries why (see REJECT-REASON-TEXT
051764* set in 3100/3200/3400 above).
051800 3900-WRITE-CODE-RESULT-REJECTED.
051900     MOVE "CODE"             TO RES-REQ-TYPE.
052000     MOVE REQ-CODE           TO RES-KEY.
052100     MOVE REQ-SUBTOTAL       TO RES-ORIGINAL-AMOUNT.
052200     MOVE REQ-SUBTOTAL       TO RES-DISCOUNTED-AMOUNT.
052300     MOVE "REJECTED"         TO RES-STATUS.
052400     MOVE REJECT-REASON-TEXT TO RES-REASON.
052500     WRITE RATING-RESULT-RECORD.
052600     ADD 1 TO CODE-REQUESTS-REJECTED.
052700 3900-EXIT.
052800     EXIT.
052900
053000*---------------------------------
053100* calculateDiscountedPrice - PROD requests
053200*---------------------------------
053210* ---------------------------------
053220* calculateDiscountedPrice - a PROD request carries
053230* no code, so there is nothing to look up by key; the
053240* product's own id and category drive which rows in
053250* the promotion table are even candidates.  Product-
053260* level rate selection never touches usage count or
053270* minimum purchase - see the banner above 4250 below.
053280* ---------------------------------
053300 4000-PROCESS-PROD-REQUEST.
053350* step 1 - who is it, step 2 - try a product-specific
053360* rate, step 3 - fall back to category only if step 2
053370* found nothing at all:
053400     ADD 1 TO PROD-REQUESTS-PROCESSED.
053500     PERFORM 4100-FIND-PRODUCT THRU 4100-EXIT.
053600     PERFORM 4200-SELECT-PRODUCT-RATE THRU 4200-EXIT.
053700     IF NOT A-RATE-WAS-FOUND
053800         PERFORM 4300-SELECT-CATEGORY-RATE THRU 4300-EXIT.
053850* a rate at either level wins; no rate at all is not
053860* an error, the price just passes through unchanged:
053900     IF A-RATE-WAS-FOUND
054000         COMPUTE RES-DISCOUNTED-AMOUNT ROUNDED =
054100                 REQ-ORIGINAL-PRICE * SELECTED-RATE
054200     ELSE
054300         MOVE REQ-ORIGINAL-PRICE TO RES-DISCOUNTED-AMOUNT.
054400     PERFORM 4400-WRITE-PROD-RESULT THRU 4400-EXIT.
054500 4000-EXIT.
054600     EXIT.
054700
054800 4100-FIND-PRODUCT.
054805* a PROD request that names an id not on the Product
054810* Master leaves PRODUCT-FOUND-FLAG "N" and category
054815* id zero - 4200/4300 below then find nothing to
054820* match against and REQ-ORIGINAL-PRICE passes through
054825* unchanged at 4000 above, no reject row is written.
054900     MOVE "N" TO PRODUCT-FOUND-FLAG.
055000     MOVE ZERO TO PRD-FOUND-CATEGORY-ID.
055100     PERFORM 4110-SCAN-ONE-PRODUCT THRU 4110-EXIT
055200         VARYING PRD-IDX FROM 1 BY 1
055300         UNTIL PRD-IDX > PRD-TABLE-COUNT
055400            OR PRODUCT-WAS-FOUND.
055500 4100-EXIT.
055600     EXIT.
055700
055725* one table entry compare - PERFORMed by 4100 above
055750* until found or the table is exhausted.
055800 4110-SCAN-ONE-PRODUCT.
055900     IF PRD-TBL-ID(PRD-IDX) = REQ-PRODUCT-ID
056000         MOVE "Y" TO PRODUCT-FOUND-FLAG
056100         MOVE PRD-TBL-CATEGORY-ID(PRD-IDX)
056200             TO PRD-FOUND-CATEGORY-ID.
056300 4110-EXIT.
056400     EXIT.
056500
056600* 09/21/01 DMW - a promotion row with no rate set
056700* is ignored here, not treated as rate zero, when
056800* hunting for the minimum (req 01-058).
056900 4200-SELECT-PRODUCT-RATE.
057000     MOVE "N" TO RATE-FOUND-FLAG.
057100     MOVE NO-DISCOUNT-RATE TO SELECTED-RATE.
057200     PERFORM 4210-SCAN-PRODUCT-PROMOTION THRU 4210-EXIT
057300         VARYING PRM-IDX FROM 1 BY 1
057400         UNTIL PRM-IDX > PRM-TABLE-COUNT.
057500 4200-EXIT.
057600     EXIT.
057700
057716* every promotion row naming this exact product id
057732* is a candidate; the lowest eligible rate wins, a
057748* zero/blank rate row is skipped outright (it is
057764* never "the minimum" - see the 09/21/01 fix above).
057800 4210-SCAN-PRODUCT-PROMOTION.
057850* product id match, then eligible, then a usable
057860* (non-zero) rate, then finally the new-minimum
057870* test - all four have to hold before SELECTED-RATE
057880* moves:
057900     IF PRM-PRODUCT-ID(PRM-IDX) = REQ-PRODUCT-ID
058000         PERFORM 4250-CHECK-ACTIVE-PROMOTION THRU 4250-EXIT
058100         IF PROMOTION-IS-ELIGIBLE AND
058200            PRM-DISCOUNT-RATE(PRM-IDX) > ZERO
058300             IF NOT A-RATE-WAS-FOUND OR
058400                PRM-DISCOUNT-RATE(PRM-IDX) < SELECTED-RATE
058500                 MOVE PRM-DISCOUNT-RATE(PRM-IDX)
058600                     TO SELECTED-RATE
058700                 MOVE "Y" TO RATE-FOUND-FLAG.
058800 4210-EXIT.
058900     EXIT.
059000
059100*---------------------------------
059200* active flag plus date window only, per spec -
059300* usage cap and minimum purchase play no part in
059400* the product/category rate-selection flow.
059500*---------------------------------
059600 4250-CHECK-ACTIVE-PROMOTION.
059650* PRM-IDX is set by whichever caller PERFORMed this -
059660* 4210 for a product candidate, 4310 for a category
059670* candidate.  Neither usage cap nor minimum purchase
059680* is tested here, see the banner above.
059700     MOVE "Y" TO ELIGIBLE-FLAG.
059800     IF PRM-IS-ACTIVE(PRM-IDX) NOT = "Y"
059900         MOVE "N" TO ELIGIBLE-FLAG
060000     ELSE
060100         MOVE REQ-RUN-DATE             TO CK-ASOF-DATE
060200         MOVE REQ-RUN-TIME             TO CK-ASOF-TIME
060300         MOVE PRM-START-DATE(PRM-IDX)  TO CK-START-DATE
060400         MOVE PRM-START-TIME(PRM-IDX)  TO CK-START-TIME
060500         MOVE PRM-END-DATE(PRM-IDX)    TO CK-END-DATE
060600         MOVE PRM-END-TIME(PRM-IDX)    TO CK-END-TIME
060700         PERFORM CHECK-DATE-WINDOW
060800         IF OUTSIDE-DATE-WINDOW
060900             MOVE "N" TO ELIGIBLE-FLAG.
061000 4250-EXIT.
061100     EXIT.
061200
061300 4300-SELECT-CATEGORY-RATE.
061305* only reached when 4200 above found no usable
061310* product-level row - category is the fallback, never
061315* tried first (04/09/94 DMW fix, see log above).  A
061320* product with no category on file (id zero) skips
061325* this paragraph outright, there is nothing to match.
061400     MOVE "N" TO RATE-FOUND-FLAG.
061450* reset, not carried forward from 4200 above - a
061460* found-but-unusable product rate does not count
061470* toward the category search:
061500     MOVE NO-DISCOUNT-RATE TO SELECTED-RATE.
061600     IF PRD-FOUND-CATEGORY-ID > ZERO
061700         PERFORM 4310-SCAN-CATEGORY-PROMOTION THRU 4310-EXIT
061800             VARYING PRM-IDX FROM 1 BY 1
061900             UNTIL PRM-IDX > PRM-TABLE-COUNT.
062000 4300-EXIT.
062100     EXIT.
062200
062220* same minimum-rate search as 4210 above, but keyed
062240* on category id instead of product id - only reached
062260* when 4200 above found no usable product-level row.
062300 4310-SCAN-CATEGORY-PROMOTION.
062400     IF PRM-CATEGORY-ID(PRM-IDX) = PRD-FOUND-CATEGORY-ID
062500         PERFORM 4250-CHECK-ACTIVE-PROMOTION THRU 4250-EXIT
062600         IF PROMOTION-IS-ELIGIBLE AND
062700            PRM-DISCOUNT-RATE(PRM-IDX) > ZERO
062800             IF NOT A-RATE-WAS-FOUND OR
062900                PRM-DISCOUNT-RATE(PRM-IDX) < SELECTED-RATE
063000                 MOVE PRM-DISCOUNT-RATE(PRM-IDX)
063100                     TO SELECTED-RATE
063200                 MOVE "Y" TO RATE-FOUND-FLAG.
063300 4310-EXIT.
063400     EXIT.
063500
063514* PROD requests carry no code or reject reason on the
063528* result row - REQ-PRODUCT-ID is numeric on the wire
063542* and is re-keyed through PRODUCT-ID-TEXT to line up
063556* with RES-KEY, which this suite treats as display
063570* text for both CODE and PROD rows alike.
063600 4400-WRITE-PROD-RESULT.
063650* always "OK" - 4000 above never routes a PROD
063660* request to a reject path, there is no row that
063670* comes through here with a reason to report.
063700     MOVE "PROD"              TO RES-REQ-TYPE.
063800     MOVE REQ-PRODUCT-ID      TO PRODUCT-ID-TEXT.
063900     MOVE PRODUCT-ID-TEXT     TO RES-KEY.
064000     MOVE REQ-ORIGINAL-PRICE  TO RES-ORIGINAL-AMOUNT.
064100     MOVE "OK"                TO RES-STATUS.
064200     MOVE SPACES              TO RES-REASON.
064300     WRITE RATING-RESULT-RECORD.
064350* same discount-granted arithmetic as 3800 above,
064360* its own running total:
064400     COMPUTE PROD-DISCOUNT-GRANTED =
064500             PROD-DISCOUNT-GRANTED +
064600             (RES-ORIGINAL-AMOUNT - RES-DISCOUNTED-AMOUNT).
064700 4400-EXIT.
064800     EXIT.
064900
065000*---------------------------------
065100* end of run - summary report, 08/03/94 JLH
065200*---------------------------------
065210*==============================================
065215* SAMPLE PRINTED OUTPUT (left margin compressed
065216* for this listing - the actual report prints
065217* at the widths given in RPT-DETAIL-LINE and
065218* RPT-MONEY-LINE above):
065219*
065220*   PROMOTION RATING ENGINE - RUN SUMMARY
065221*   RUN DATE: MM/DD/CCYY   RUN TIME: HH:MM:SS
065222*   ------------------------------------------
065223*   CODE REQUESTS PROCESSED ............    nnn
065224*     OK ................................    nnn
065225*     REJECTED ..........................    nnn
065226*     TOTAL DISCOUNT GRANTED (CODE) .....  n,nnn.nn
065227*   PRODUCT PRICE REQUESTS PROCESSED ...    nnn
065228*     TOTAL DISCOUNT GRANTED (PRODUCT) ..  n,nnn.nn
065229*   ------------------------------------------
065230*
065231* this is the layout 08/03/94 JLH's original coding
065232* produced and nothing below has changed its shape,
065233* only the paragraph-level commentary around it.
065234*==============================================
065300 8000-PRINT-SUMMARY-REPORT.
065305* one page, six detail/money lines, no page break -
065310* the whole report is this one paragraph, top to
065315* bottom, same flat layout SLRPTOU1/FDRPTOU1 were
065320* built for (CR-0031, original request).
065350* both paragraphs live in PLRATDT.CBL - they edit the
065360* AS-OF date/time built at 1000 above into the
065370* display-text fields the report lines below expect:
065400     PERFORM FORMAT-RUN-DATE-FOR-REPORT.
065500     PERFORM FORMAT-RUN-TIME-FOR-REPORT.
065550* TOP-OF-FORM skips to a new page - the only use of
065560* the SPECIAL-NAMES entry in this program:
065600     WRITE RPT-RECORD FROM RPT-TITLE-LINE
065700         AFTER ADVANCING TOP-OF-FORM.
065800     MOVE REPORT-RUN-DATE-TEXT TO RPT-RUN-DATE.
065900     MOVE REPORT-RUN-TIME-TEXT TO RPT-RUN-TIME.
066000     WRITE RPT-RECORD FROM RPT-DATE-LINE AFTER ADVANCING 1.
066050* dash line separates the heading from the detail
066060* block below:
066100     WRITE RPT-RECORD FROM RPT-DASH-LINE AFTER ADVANCING 1.
066105* CODE block - processed/ok/rejected counts plus
066110* the dollar total actually discounted off checkout
066115* subtotals; OK + REJECTED always ties to PROCESSED.
066200     MOVE "CODE REQUESTS PROCESSED ............"
066300         TO RPT-DETAIL-LABEL.
066400     MOVE CODE-REQUESTS-PROCESSED TO RPT-DETAIL-NUMBER.
066500     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER ADVANCING 1.
066600     MOVE "  OK ................................"
066700         TO RPT-DETAIL-LABEL.
066800     MOVE CODE-REQUESTS-OK TO RPT-DETAIL-NUMBER.
066900     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER ADVANCING 1.
067000     MOVE "  REJECTED .........................."
067100         TO RPT-DETAIL-LABEL.
067200     MOVE CODE-REQUESTS-REJECTED TO RPT-DETAIL-NUMBER.
067300     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER ADVANCING 1.
067400     MOVE "  TOTAL DISCOUNT GRANTED (CODE) ....."
067500         TO RPT-MONEY-LABEL.
067600     MOVE CODE-DISCOUNT-GRANTED TO RPT-MONEY-VALUE.
067700     WRITE RPT-RECORD FROM RPT-MONEY-LINE AFTER ADVANCING 1.
067705* PROD block - there is no reject path for a product
067710* reprice (see 4000 above), so only a count and a
067715* dollar total are shown, no OK/REJECTED split.
067800     MOVE "PRODUCT PRICE REQUESTS PROCESSED ..."
067900         TO RPT-DETAIL-LABEL.
068000     MOVE PROD-REQUESTS-PROCESSED TO RPT-DETAIL-NUMBER.
068100     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER ADVANCING 1.
068200     MOVE "  TOTAL DISCOUNT GRANTED (PRODUCT) .."
068300         TO RPT-MONEY-LABEL.
068400     MOVE PROD-DISCOUNT-GRANTED TO RPT-MONEY-VALUE.
068500     WRITE RPT-RECORD FROM RPT-MONEY-LINE AFTER ADVANCING 1.
068600     WRITE RPT-RECORD FROM RPT-DASH-LINE AFTER ADVANCING 1.
068700 8000-EXIT.
068800     EXIT.
068900
069000*---------------------------------
069100* rewrite the promotion master with updated usage
069200* counts - second pass over PROMOTION-MASTER in
069300* lock step with PROMOTION-TABLE, same shape as
069400* the vendor file's copy-old-to-new build idiom.
069500*---------------------------------
069501*==============================================
069502* WHY A SECOND PASS INSTEAD OF REWRITE - this
069503* file is read sequentially start to finish at
069504* 1500 above to build PROMOTION-TABLE, and the
069505* usage counts that change during the run live
069506* only in that table (see 3600 above) until this
069507* paragraph runs.  A COBOL REWRITE needs the
069508* record just READ still positioned under the
069509* file pointer, and this run has long since moved
069510* past every record by the time 8500 fires - so
069511* instead the file is closed, reopened INPUT, and
069512* copied row by row to a second SELECT/FD pointed
069513* at the same physical dataset OUTPUT, table row
069514* standing in for the record just read.  Same
069515* close/reopen/copy shape 1500-1520 above already
069516* use to build the table in the first place.
069517*==============================================
069600 8500-REWRITE-PROMOTION-MASTER.
069650* closed above as an input file, re-opened input here
069660* so it can be read a second time from the top -
069670* this shop has no REWRITE-in-place convention for a
069680* sequential master, it always copies old to new.
069700     CLOSE PROMOTION-MASTER.
069800     OPEN INPUT PROMOTION-MASTER.
069900     PERFORM 8510-COPY-ONE-PROMOTION-OUT THRU 8510-EXIT
070000         VARYING PRM-IDX FROM 1 BY 1
070100         UNTIL PRM-IDX > PRM-TABLE-COUNT.
070150* this CLOSE is the input side only - the output side
070160* (PROMOTION-MASTER-OUT) is closed later, at 9000.
070200     CLOSE PROMOTION-MASTER.
070300 8500-EXIT.
070400     EXIT.
070500
070520* AT END CONTINUE below is belt and suspenders - the
070540* master was read once already at 1500 above to build
070560* PRM-TABLE-COUNT, so the VARYING clause here can never
070580* ask for more rows than the file actually has.
070600 8510-COPY-ONE-PROMOTION-OUT.
070700     READ PROMOTION-MASTER
070800         AT END
070900             CONTINUE.
070950* field by field, not a group MOVE - same reasoning as
070975* 1520-ADD-PROMOTION-TO-TABLE and PRMFLS01's 0320.
070980*   identity / descriptive fields, unchanged from the
070985*   source master row:
071000     MOVE PROMO-ID                TO PRMO-ID.
071100     MOVE PROMO-NAME              TO PRMO-NAME.
071200     MOVE PROMO-DESCRIPTION       TO PRMO-DESCRIPTION.
071300     MOVE PROMO-TYPE              TO PRMO-TYPE.
071305*   discount terms - also unchanged, only the usage
071310*   count two fields below reflects this run's activity:
071400     MOVE PROMO-DISCOUNT-RATE     TO PRMO-DISCOUNT-RATE.
071500     MOVE PROMO-DISCOUNT-AMOUNT   TO PRMO-DISCOUNT-AMOUNT.
071600     MOVE PROMO-MIN-PURCHASE-AMT  TO PRMO-MIN-PURCHASE-AMT.
071700     MOVE PROMO-MAX-DISCOUNT-AMT  TO PRMO-MAX-DISCOUNT-AMT.
071750*   code value and eligibility window, also
071760*   unchanged - only 3200/4250 above read these:
071800     MOVE PROMO-CODE              TO PRMO-CODE.
071900     MOVE PROMO-START-DATE        TO PRMO-START-DATE.
072000     MOVE PROMO-START-TIME        TO PRMO-START-TIME.
072100     MOVE PROMO-END-DATE          TO PRMO-END-DATE.
072200     MOVE PROMO-END-TIME          TO PRMO-END-TIME.
072300     MOVE PROMO-IS-ACTIVE         TO PRMO-IS-ACTIVE.
072400     MOVE PROMO-MAX-USAGE-COUNT   TO PRMO-MAX-USAGE-COUNT.
072405*   the one field this whole paragraph exists to
072410*   update - taken from the table, not the input
072415*   record, since the table is what 3600 above bumped:
072500     MOVE PRM-CURRENT-USAGE-CNT(PRM-IDX)
072600         TO PRMO-CURRENT-USAGE-CNT.
072700     MOVE PROMO-PRODUCT-ID        TO PRMO-PRODUCT-ID.
072800     MOVE PROMO-CATEGORY-ID       TO PRMO-CATEGORY-ID.
072900     WRITE PROMOTION-OUT-RECORD.
073000 8510-EXIT.
073100     EXIT.
073200
073220* PROMOTION-MASTER is not in this CLOSE list - it was
073240* already closed at the top of 8500 above, after its
073260* second (rewrite) pass completed.
073300 9000-TERMINATE.
073400     CLOSE PRODUCT-MASTER
073500           RATING-REQUEST-IN
073600           PROMOTION-MASTER-OUT
073700           RATING-RESULT-OUT
073800           RPT-FILE.
073900 9000-EXIT.
074000     EXIT.
074100
074110*--------------------------------------------
074120* PLRATDT is COPYd last, after every paragraph
074130* above, because its own paragraph numbers
074140* (CHECK-DATE-WINDOW and the two FORMAT-RUN-
074150* xxx-FOR-REPORT routines) are PERFORMed from
074160* 3200 and 8000 above by name, not by sequence
074170* position - where the COPY lands in the file
074180* does not matter to the compiler, only that
074190* it lands somewhere in PROCEDURE DIVISION.
074195* This shop has always COPYd shared procedure
074196* members at the bottom of the calling program
074197* rather than mixed in with the program's own
074198* paragraphs, so a maintainer always knows a
074199* paragraph past this point belongs to the
074200*--------------------------------------------
074210     COPY "PLRATDT.CBL".
