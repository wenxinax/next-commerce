000100*--------------------------------------------
000200* WSPRODTB1.CBL - in-memory product table.
000300* Loaded once from the Product Master at the
000400* start of the run so REQ-TYPE "PROD" requests
000500* do not each re-scan the master file.
000600*
000700* 1994-03-11 RKT  Initial copy member - same
000800*                 reasoning as WSPRMTB1.
000810* 2003-02-11 RKT  Dropped COMP-3 from the id/
000820*                 price/category fields below to
000830*                 match house standard (CR-0610).
000900*--------------------------------------------
001000 01  PRODUCT-TABLE.
001100     05  PRD-TABLE-COUNT             PIC S9(4) COMP
001200             VALUE ZERO.
001300     05  PRD-TABLE-ENTRY OCCURS 9000 TIMES
001400             INDEXED BY PRD-IDX.
001500         10  PRD-TBL-ID              PIC 9(9).
001600         10  PRD-TBL-PRICE           PIC S9(8)V9(2).
001700         10  PRD-TBL-CATEGORY-ID     PIC 9(9).
