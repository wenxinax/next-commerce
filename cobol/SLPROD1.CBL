000100*--------------------------------------------
000200* SLPROD1.CBL - FILE-CONTROL entry for the
000300* Product Master file.
000400*
000500* 1998-03-02 RKT  Initial copy member.
000600*--------------------------------------------
000700     SELECT PRODUCT-MASTER
000800         ASSIGN TO "PRODMAST"
000900         ORGANIZATION IS LINE SEQUENTIAL.
