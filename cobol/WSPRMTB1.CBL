000100*--------------------------------------------
000200* WSPRMTB1.CBL - in-memory promotion table.
000300* The engine loads the whole Promotion Master
000400* into this table at the start of the run and
000500* works the table from there - a sequential
000600* scan of an OCCURS table standing in for the
000700* indexed lookup the source code ran against
000900*
001000* 1994-03-09 RKT  Initial copy member.
001100* 1994-06-19 RKT  Added PRM-MAX-DISCOUNT-AMT
001200*                 to match FDPROM1.
001210* 2003-02-11 RKT  Dropped COMP-3 from every money/
001220*                 id/date/count field below - packed
001230*                 decimal was never a house habit on
001240*                 this table (req CR-0610).  Also
001250*                 dropped PRM-SAV-IDX, an index that
001260*                 was declared here and never picked
001270*                 up by PRMRAT01.
001300*--------------------------------------------
001400 01  PROMOTION-TABLE.
001500     05  PRM-TABLE-COUNT             PIC S9(4) COMP
001600             VALUE ZERO.
001700     05  PRM-TABLE-ENTRY OCCURS 9000 TIMES
001800             INDEXED BY PRM-IDX.
001900         10  PRM-ID                  PIC 9(9).
002000         10  PRM-TYPE                PIC X(12).
002100         10  PRM-DISCOUNT-RATE       PIC S9(1)V9(4).
002200         10  PRM-DISCOUNT-AMOUNT     PIC S9(8)V9(2).
002300         10  PRM-MIN-PURCHASE-AMT    PIC S9(8)V9(2).
002400         10  PRM-MAX-DISCOUNT-AMT    PIC S9(8)V9(2).
002500         10  PRM-CODE                PIC X(20).
002600         10  PRM-START-DATE          PIC 9(8).
002700         10  PRM-START-TIME          PIC 9(6).
002800         10  PRM-END-DATE            PIC 9(8).
002900         10  PRM-END-TIME            PIC 9(6).
003000         10  PRM-IS-ACTIVE           PIC X(1).
003100         10  PRM-MAX-USAGE-COUNT     PIC 9(7).
003200         10  PRM-CURRENT-USAGE-CNT   PIC 9(7).
003300         10  PRM-PRODUCT-ID          PIC 9(9).
003400         10  PRM-CATEGORY-ID         PIC 9(9).
