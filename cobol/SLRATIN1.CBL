000100*--------------------------------------------
000200* SLRATIN1.CBL - FILE-CONTROL entry for the
000300* incoming Rating Request file that drives
000400* the rating engine.
000500*
000600* 1998-03-05 RKT  Initial copy member.
000700*--------------------------------------------
000800     SELECT RATING-REQUEST-IN
000900         ASSIGN TO "RATNGIN"
001000         ORGANIZATION IS LINE SEQUENTIAL.
