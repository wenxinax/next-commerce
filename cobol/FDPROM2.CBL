000100*--------------------------------------------
000200* FDPROM2.CBL - Promotion Master Out record.
000300* Same shape as PROMOTION-RECORD (FDPROM1);
000400* this is the rewrite copy produced at end of
000500* run with PROMO-CURRENT-USAGE-CNT brought up
000600* to date.
000700*
000800* 1994-03-02 RKT  Initial copy member.
000900* 1994-06-19 RKT  Added PROMO-MAX-DISCOUNT-AMT
001000*                 to match FDPROM1.
001010* 2003-02-11 RKT  Dropped COMP-3 from every money/
001020*                 id/date/count field below, same
001030*                 as FDPROM1 (req CR-0610).
001100*--------------------------------------------
001200 FD  PROMOTION-MASTER-OUT
001300     LABEL RECORDS ARE STANDARD.
001400 01  PROMOTION-OUT-RECORD.
001500     05  PRMO-ID                     PIC 9(9).
001600     05  PRMO-NAME                   PIC X(60).
001700     05  PRMO-DESCRIPTION            PIC X(200).
001800     05  PRMO-TYPE                   PIC X(12).
001900     05  PRMO-DISCOUNT-RATE          PIC S9(1)V9(4).
002000     05  PRMO-DISCOUNT-AMOUNT        PIC S9(8)V9(2).
002100     05  PRMO-MIN-PURCHASE-AMT       PIC S9(8)V9(2).
002200     05  PRMO-MAX-DISCOUNT-AMT       PIC S9(8)V9(2).
002300     05  PRMO-CODE                   PIC X(20).
002400     05  PRMO-START-DATE             PIC 9(8).
002500     05  PRMO-START-TIME             PIC 9(6).
002600     05  PRMO-END-DATE               PIC 9(8).
002700     05  PRMO-END-TIME               PIC 9(6).
002800     05  PRMO-IS-ACTIVE              PIC X(1).
002900     05  PRMO-MAX-USAGE-COUNT        PIC 9(7).
003000     05  PRMO-CURRENT-USAGE-CNT      PIC 9(7).
003100     05  PRMO-PRODUCT-ID             PIC 9(9).
003200     05  PRMO-CATEGORY-ID            PIC 9(9).
003300     05  FILLER                      PIC X(05).
