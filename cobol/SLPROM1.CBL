000100*--------------------------------------------
000200* SLPROM1.CBL - FILE-CONTROL entry for the
000300* Promotion Master file (input side).
000400*
000500* 1998-03-02 RKT  Initial copy member for the
000600*                 promotion rating project.
000700*--------------------------------------------
000800     SELECT PROMOTION-MASTER
000900         ASSIGN TO "PROMOMST"
001000         ORGANIZATION IS LINE SEQUENTIAL.
