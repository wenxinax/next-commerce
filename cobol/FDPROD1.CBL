000100*--------------------------------------------
000200* FDPROD1.CBL - Product Master record.
000300*
000400* 1994-03-02 RKT  Initial copy member.
000410* 2003-02-11 RKT  Dropped COMP-3 from PROD-ID/
000420*                 PROD-PRICE/PROD-CATEGORY-ID
000430*                 (req CR-0610); widened FILLER
000440*                 so the record still lands on
000450*                 the 120-byte interface length
000460*                 now that these are DISPLAY.
000500*--------------------------------------------
000600 FD  PRODUCT-MASTER
000700     LABEL RECORDS ARE STANDARD.
000800 01  PRODUCT-RECORD.
000900     05  PROD-ID                     PIC 9(9).
001000     05  PROD-NAME                   PIC X(60).
001100     05  PROD-SKU                    PIC X(30).
001200     05  PROD-PRICE                  PIC S9(8)V9(2).
001300     05  PROD-CATEGORY-ID            PIC 9(9).
001400     05  FILLER                      PIC X(02).
