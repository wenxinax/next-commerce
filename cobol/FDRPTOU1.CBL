000100*--------------------------------------------
000200* FDRPTOU1.CBL - Rating engine run-summary
000300* report line.
000400*
000500* 1998-03-06 RKT  Initial copy member.
000600*--------------------------------------------
000700 FD  RPT-FILE
000800     LABEL RECORDS ARE OMITTED.
000900 01  RPT-RECORD                      PIC X(80).
