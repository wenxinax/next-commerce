000100*--------------------------------------------
000200* FDFLSIN1.CBL - Flash Sale request record.
000300* One row names the discount rate, duration
000400* and the list of products the flash sale
000500* covers (up to 20 products per request - a
000600* sale that covers more is split across two
000700* requests by whoever builds this file).
000800*
000900* 1994-04-14 RKT  Initial copy member.
000910* 2003-02-11 RKT  Dropped COMP-3 from every
000920*                 field below to match house
000930*                 standard (req CR-0610).
001000*--------------------------------------------
001100 FD  FLASH-REQUEST-IN
001200     LABEL RECORDS ARE STANDARD.
001300 01  FLASH-REQUEST-RECORD.
001400     05  FLSH-DISCOUNT-RATE          PIC S9(1)V9(4).
001500     05  FLSH-DURATION-HOURS         PIC 9(4).
001600     05  FLSH-RUN-DATE               PIC 9(8).
001700     05  FLSH-RUN-TIME               PIC 9(6).
001800     05  FLSH-PRODUCT-COUNT          PIC 9(3).
001900     05  FLSH-PRODUCT-ID-TABLE OCCURS 20 TIMES.
002000         10  FLSH-PRODUCT-ID         PIC 9(9).
002100     05  FILLER                      PIC X(05).
