000100*--------------------------------------------
000200* SLRPTOU1.CBL - FILE-CONTROL entry for the
000300* rating engine run-summary report.
000400*
000500* 1998-03-06 RKT  Initial copy member.
000600*--------------------------------------------
000700     SELECT RPT-FILE
000800         ASSIGN TO "RPTOUT"
000900         ORGANIZATION IS LINE SEQUENTIAL.
