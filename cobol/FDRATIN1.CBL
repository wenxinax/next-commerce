000100*--------------------------------------------
000200* FDRATIN1.CBL - Rating Request record, one
000300* row per request driving the rating engine.
000400* REQ-TYPE "CODE" prices a checkout promotion
000500* code against a subtotal; REQ-TYPE "PROD"
000600* prices a single product.
000700*
000800* 1994-03-05 RKT  Initial copy member.
000810* 2003-02-11 RKT  Dropped COMP-3 from the id/
000820*                 amount/date fields below (req
000830*                 CR-0610); widened FILLER so
000840*                 the record still lands on the
000850*                 80-byte interface length now
000860*                 that these are DISPLAY.
000900*--------------------------------------------
001000 FD  RATING-REQUEST-IN
001100     LABEL RECORDS ARE STANDARD.
001200 01  RATING-REQUEST-RECORD.
001300     05  REQ-TYPE                    PIC X(4).
001400         88  REQ-IS-CODE             VALUE "CODE".
001500         88  REQ-IS-PROD             VALUE "PROD".
001600     05  REQ-CODE                    PIC X(20).
001700     05  REQ-PRODUCT-ID              PIC 9(9).
001800     05  REQ-SUBTOTAL                PIC S9(8)V9(2).
001900     05  REQ-ORIGINAL-PRICE          PIC S9(8)V9(2).
002000     05  REQ-RUN-DATE                PIC 9(8).
002100     05  REQ-RUN-TIME                PIC 9(6).
002200     05  FILLER                      PIC X(13).
