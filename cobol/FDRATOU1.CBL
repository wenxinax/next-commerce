000100*--------------------------------------------
000200* FDRATOU1.CBL - Rating Result record, one
000300* row written per Rating Request processed.
000400*
000500* 1994-03-05 RKT  Initial copy member.
000510* 2003-02-11 RKT  Dropped COMP-3 from the two
000520*                 amount fields below (req
000530*                 CR-0610); widened FILLER so
000540*                 the record still lands on the
000550*                 100-byte interface length now
000560*                 that these are DISPLAY.
000600*--------------------------------------------
000700 FD  RATING-RESULT-OUT
000800     LABEL RECORDS ARE STANDARD.
000900 01  RATING-RESULT-RECORD.
001000     05  RES-REQ-TYPE                PIC X(4).
001100     05  RES-KEY                     PIC X(20).
001200     05  RES-ORIGINAL-AMOUNT         PIC S9(8)V9(2).
001300     05  RES-DISCOUNTED-AMOUNT       PIC S9(8)V9(2).
001400     05  RES-STATUS                  PIC X(8).
001500         88  RES-STATUS-OK           VALUE "OK".
001600         88  RES-STATUS-REJECTED     VALUE "REJECTED".
001700     05  RES-REASON                  PIC X(40).
001800     05  FILLER                      PIC X(08).
