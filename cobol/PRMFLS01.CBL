000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRMFLS01.
000300 AUTHOR.         R K TAYLOR.
000400 INSTALLATION.   MIDLAND MERCANTILE DATA PROCESSING.
000500 DATE-WRITTEN.   04/14/1994.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800
000900*--------------------------------------------
001000* PRMFLS01 - CREATE FLASH SALE
001100*
001200* Builds new FLASH_SALE promotion rows from a
001300* small request file: a discount rate, a
001400* duration in hours, and the list of products
001500* the sale covers.  Every existing Promotion
001600* Master row is copied forward unchanged, then
001700* one new detail row is appended per product id
001800* for each flash sale requested - the same
001900* denormalized, N-rows-per-PROMO-ID shape the
002000* catalog extract already uses.  A request whose
002100* product list does not check out 100% against
002200* the Product Master is rejected whole; nothing
002300* is written for it.
002400*
002500* There is no CALL/LINKAGE convention anywhere
002600* in this shop's suite, so this runs as its own
002700* batch step reading its own request file rather
002800* than as a subroutine with parameters - same as
002900* every other program here.
003000*
003100* CHANGE LOG
003200* ----------
003300* 04/14/94 RKT 0502  Original coding (req                         CR-0502 
003400*          CR-0502 - marketing wants flash sales
003500*          loaded same as any other promotion).
003600* 04/15/94 RKT 0502  Whole-request reject when                    CR-0502 
003700*          any product id in the list is not on
003800*          file - partial flash sales are worse
003900*          than none, per marketing sign-off.
004000* 07/02/94 RKT 0502  PROMO-ID generation now scans                CR-0502 
004100*          the existing master for the high value
004200*          instead of a hard-coded starting point -
004300*          broke on the second run otherwise.
004400* 01/06/99 JLH 0036  Y2K - FLSH-RUN-DATE/TIME and                 CR-0036 
004500*          the computed end timestamp are all
004600*          CCYYMMDD/HHMMSS already; nothing to
004700*          window here, confirmed against the
004800*          PRMRAT01 sign-off.
004810* 02/11/03 RKT 0065  Dropped COMP-3 from the new-                 CR-0065 
004820*          promotion date/time fields below to
004830*          match house standard (req CR-0610);
004840*          also dropped the C01 IS TOP-OF-FORM
004850*          entry under SPECIAL-NAMES below - this
004860*          program has no printed report and never
004870*          referenced TOP-OF-FORM.  SPECIAL-NAMES
004880*          itself stays per shop standard.
004901*--------------------------------------------
004902*
004903* OPERATIONS NOTES
004904* ----------------
004905* Single batch step, no checkpoint/restart.  A
004906* re-run after an abend starts PROMO-ID generation
004907* over from the master's own high-water mark (1200
004908* below), so a partial prior run that got as far as
004909* appending some detail rows but not others can
004910* leave a gap in PROMO-ID sequence on re-run -
004911* operations has never asked for anything tighter
004912* than that, flash sales are not referenced by
004913* PROMO-ID anywhere downstream.
004914*
004915* PROMOTION-MASTER-OUT (SLPROM2) is a full copy of
004916* the master, old rows plus new - see 0300/0320
004917* below - never appended to a prior run's output.
004918*--------------------------------------------
005000
005100 ENVIRONMENT DIVISION.
005110 CONFIGURATION SECTION.
005120 SPECIAL-NAMES.
005200 INPUT-OUTPUT SECTION.
005300* SLPROM1/SLPROM2 are the same pair PRMRAT01 uses -
005400* input side to copy the existing master forward,
005500* output side to carry the appended flash rows.
005600 FILE-CONTROL.
005700     COPY "SLFLSIN1.CBL".
005800     COPY "SLPROM1.CBL".
005900     COPY "SLPROM2.CBL".
006000     COPY "SLPROD1.CBL".
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006350* record layouts - FDFLSIN1 is this program's own
006360* request layout, the other three are shared with
006370* PRMRAT01 unchanged.
006400     COPY "FDFLSIN1.CBL".
006500     COPY "FDPROM1.CBL".
006600     COPY "FDPROM2.CBL".
006700     COPY "FDPROD1.CBL".
006800
006900 WORKING-STORAGE SECTION.
006950* only the product table is needed here, not the
006960* promotion table - this program never rates
006970* anything, it only appends new rows.
007000     COPY "WSPRODTB1.CBL".
007100     COPY "WSDATE02.CBL".
007200
007300*---------------------------------
007400* run control switches
007500*---------------------------------
007600 77  FLASH-REQUEST-AT-END        PIC X VALUE "N".
007700     88  NO-MORE-FLASH-REQUESTS  VALUE "Y".
007800 77  PROMO-LOAD-AT-END           PIC X VALUE "N".
007900     88  NO-MORE-PROMO-RECORDS   VALUE "Y".
008000 77  PRODUCT-LOAD-AT-END         PIC X VALUE "N".
008100     88  NO-MORE-PRODUCT-RECORDS VALUE "Y".
008200 77  PRODUCT-FOUND-FLAG          PIC X VALUE "N".
008300     88  PRODUCT-WAS-FOUND       VALUE "Y".
008400 77  ALL-PRODUCTS-FOUND-FLAG     PIC X VALUE "N".
008500     88  ALL-PRODUCTS-FOUND      VALUE "Y".
008600
008700*---------------------------------
008800* per-request working fields
008900*---------------------------------
009000 77  FLASH-PRODUCT-IDX           PIC S9(4) COMP VALUE ZERO.
009100 77  PRODUCTS-FOUND-COUNT        PIC S9(4) COMP VALUE ZERO.
009200 77  MAX-PROMO-ID-SEEN           PIC 9(9) COMP VALUE ZERO.
009300 77  NEW-PROMO-START-DATE        PIC 9(8) VALUE ZERO.
009400 77  NEW-PROMO-START-TIME        PIC 9(6) VALUE ZERO.
009500 77  NEW-PROMO-END-DATE          PIC 9(8) VALUE ZERO.
009600 77  NEW-PROMO-END-TIME          PIC 9(6) VALUE ZERO.
009700
009800*---------------------------------
009900* run totals - displayed to the console at end
010000* of run, there is no printed report for this
010100* program (see run-summary report in PRMRAT01).
010200*---------------------------------
010300 77  FLASH-REQUESTS-PROCESSED    PIC 9(7) COMP VALUE ZERO.
010400 77  FLASH-REQUESTS-REJECTED     PIC 9(7) COMP VALUE ZERO.
010500
010600 PROCEDURE DIVISION.
010601*==============================================
010602* PARAGRAPH INDEX
010603*
010604*   0000 - main control loop
010605*   0100 - initialize, zero the run totals
010606*   0200/0210/0220 - load Product Master to table
010607*   0300/0310/0320 - copy Promotion Master forward
010608*        row for row, unchanged, onto the new file
010609*   0800 - read next flash sale request
010610*   0900/0950 - end of run, close files, show totals
010611*   2000 - one flash sale request start to finish
010612*   1000/1010/1020 - validate every product id named
010613*        on the request against the product table
010614*   1100 - compute the start/end date-time window
010615*        from the request's duration-in-hours
010616*   1200 - assign the next PROMO-ID, one higher
010617*        than the highest seen while copying 0320
010618*   1300/1310 - write one new FLASH_SALE row per
010619*        product named on the request
010620*==============================================
010621*---------------------------------
010622* top-level driver - load the product table, copy the
010623* existing promotion master forward row for row, then
010624* consume the flash sale request file one request at
010626* a time until end of file.  Run totals are shown on
010627* the console at the end, there is no abend path here
010628* worth a paragraph of its own - a bad request is
010629* rejected and counted, the run keeps going.
010630*---------------------------------
010700
010800 0000-MAIN-PROCESS.
010805* open the files, zero the run counters:
010900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
010950* build the in-memory product lookup used by 1000
010960* below to validate a request's product list:
011000     PERFORM 0200-LOAD-PRODUCT-TABLE THRU 0200-EXIT.
011050* carry every row already on the master forward
011060* unchanged, and note the highest PROMO-ID seen:
011100     PERFORM 0300-COPY-EXISTING-PROMOTIONS THRU 0300-EXIT.
011150* prime the request loop with the first record:
011200     PERFORM 0800-READ-NEXT-FLASH-REQUEST THRU 0800-EXIT.
011250* one flash sale request per iteration, accepted
011260* or rejected, until the request file is exhausted:
011300     PERFORM 2000-PROCESS-ONE-FLASH-REQUEST THRU 2000-EXIT
011400         UNTIL NO-MORE-FLASH-REQUESTS.
011450* processed/rejected counts to the console, then
011460* close everything and end the run:
011500     PERFORM 0950-DISPLAY-RUN-TOTALS THRU 0950-EXIT.
011600     PERFORM 0900-TERMINATE THRU 0900-EXIT.
011700     STOP RUN.
011800
011810* ---------------------------------
011820* open the three input files and the one output
011830* extract; working counters below are zeroed here
011840* rather than relying on a VALUE clause picking up
011850* twice if this program is ever re-entered in the
011860* same run (it never is, but that was the rule
011870* drilled into every new hire on this team).
011880* ---------------------------------
011900 0100-INITIALIZE.
012000     OPEN INPUT  PROMOTION-MASTER
012100                 PRODUCT-MASTER
012200                 FLASH-REQUEST-IN.
012300     OPEN OUTPUT PROMOTION-MASTER-OUT.
012400     MOVE ZERO TO PRD-TABLE-COUNT.
012500     MOVE ZERO TO MAX-PROMO-ID-SEEN.
012600     MOVE ZERO TO FLASH-REQUESTS-PROCESSED
012700                  FLASH-REQUESTS-REJECTED.
012800 0100-EXIT.
012900     EXIT.
013000
013050* builds the product lookup table once, up front, the
013075* same way PRMRAT01 does - every request below is
013090* checked against memory, not against the file again.
013091*==============================================
013092* TABLE SIZING - PRD-TABLE-COUNT (WSPRODTB1) caps
013093* how many Product Master rows this run can hold.
013094* This program carries no promotion table at all -
013095* every existing Promotion Master row is streamed
013096* through 0300/0320 below and written straight
013097* back out, never held in memory or re-read.
013098*==============================================
013100 0200-LOAD-PRODUCT-TABLE.
013200     MOVE "N" TO PRODUCT-LOAD-AT-END.
013300     PERFORM 0210-READ-PRODUCT-RECORD THRU 0210-EXIT.
013400     PERFORM 0220-ADD-PRODUCT-TO-TABLE THRU 0220-EXIT
013500         UNTIL NO-MORE-PRODUCT-RECORDS.
013600 0200-EXIT.
013700     EXIT.
013800
013825* read one Product Master row; AT END just raises
013850* the switch, the caller decides what to do next.
013900 0210-READ-PRODUCT-RECORD.
014000     READ PRODUCT-MASTER
014100         AT END
014200             MOVE "Y" TO PRODUCT-LOAD-AT-END.
014300 0210-EXIT.
014400     EXIT.
014500
014516* loads the in-memory product lookup table used by
014532* 1020-SCAN-PRODUCT-TABLE below.  Only the three
014548* fields the validation and write-out logic actually
014564* touch are carried - see WSPRODTB1.CBL.
014600 0220-ADD-PRODUCT-TO-TABLE.
014700     ADD 1 TO PRD-TABLE-COUNT.
014800     SET PRD-IDX TO PRD-TABLE-COUNT.
014900     MOVE PROD-ID          TO PRD-TBL-ID(PRD-IDX).
015000     MOVE PROD-PRICE       TO PRD-TBL-PRICE(PRD-IDX).
015100     MOVE PROD-CATEGORY-ID TO PRD-TBL-CATEGORY-ID(PRD-IDX).
015200     PERFORM 0210-READ-PRODUCT-RECORD THRU 0210-EXIT.
015300 0220-EXIT.
015400     EXIT.
015500
015600*---------------------------------
015700* 07/02/94 RKT - copy every existing promotion
015800* row forward untouched, tracking the highest
015900* PROMO-ID seen so new flash sale rows get ids
016000* that do not collide with the existing master.
016100*---------------------------------
016200 0300-COPY-EXISTING-PROMOTIONS.
016300     MOVE "N" TO PROMO-LOAD-AT-END.
016400     PERFORM 0310-READ-PROMOTION-RECORD THRU 0310-EXIT.
016500     PERFORM 0320-COPY-ONE-PROMOTION THRU 0320-EXIT
016600         UNTIL NO-MORE-PROMO-RECORDS.
016700 0300-EXIT.
016800     EXIT.
016900
016920* read one Promotion Master row forward; paired with
016940* 0320-COPY-ONE-PROMOTION the same way the product
016960* load pair above works.
017000 0310-READ-PROMOTION-RECORD.
017100     READ PROMOTION-MASTER
017200         AT END
017300             MOVE "Y" TO PROMO-LOAD-AT-END.
017400 0310-EXIT.
017500     EXIT.
017600
017610*---------------------------------
017620* carried forward field by field rather than a group
017630* MOVE of the whole record - PRMO-xxx and PROMO-xxx
017640* are the same shape today, but this shop learned the
017650* hard way (PRMRAT01 change log, 1996) that a group
017660* MOVE silently drags FILLER and any future added
017670* field along with it; field-by-field is slower to
017680* write but it is what survives a layout change.
017690*---------------------------------
017700 0320-COPY-ONE-PROMOTION.
017800     IF PROMO-ID > MAX-PROMO-ID-SEEN
017900         MOVE PROMO-ID TO MAX-PROMO-ID-SEEN.
017905*   identity fields, copied through unchanged:
018000     MOVE PROMO-ID                TO PRMO-ID.
018100     MOVE PROMO-NAME              TO PRMO-NAME.
018200     MOVE PROMO-DESCRIPTION       TO PRMO-DESCRIPTION.
018300     MOVE PROMO-TYPE              TO PRMO-TYPE.
018350*   discount terms, also unchanged - this program
018360*   never adjusts an existing promotion's pricing,
018370*   it only ever adds a new FLASH_SALE row below:
018400     MOVE PROMO-DISCOUNT-RATE     TO PRMO-DISCOUNT-RATE.
018500     MOVE PROMO-DISCOUNT-AMOUNT   TO PRMO-DISCOUNT-AMOUNT.
018600     MOVE PROMO-MIN-PURCHASE-AMT  TO PRMO-MIN-PURCHASE-AMT.
018700     MOVE PROMO-MAX-DISCOUNT-AMT  TO PRMO-MAX-DISCOUNT-AMT.
018750*   code and eligibility window fields:
018800     MOVE PROMO-CODE              TO PRMO-CODE.
018900     MOVE PROMO-START-DATE        TO PRMO-START-DATE.
019000     MOVE PROMO-START-TIME        TO PRMO-START-TIME.
019100     MOVE PROMO-END-DATE          TO PRMO-END-DATE.
019200     MOVE PROMO-END-TIME          TO PRMO-END-TIME.
019300     MOVE PROMO-IS-ACTIVE         TO PRMO-IS-ACTIVE.
019350*   usage tracking and product/category scope,
019360*   carried through unchanged the same as
019370*   everything above - PRMRAT01, not this program,
019380*   is what ever updates a usage count:
019400     MOVE PROMO-MAX-USAGE-COUNT   TO PRMO-MAX-USAGE-COUNT.
019500     MOVE PROMO-CURRENT-USAGE-CNT TO PRMO-CURRENT-USAGE-CNT.
019600     MOVE PROMO-PRODUCT-ID        TO PRMO-PRODUCT-ID.
019700     MOVE PROMO-CATEGORY-ID       TO PRMO-CATEGORY-ID.
019800     WRITE PROMOTION-OUT-RECORD.
019900     PERFORM 0310-READ-PROMOTION-RECORD THRU 0310-EXIT.
020000 0320-EXIT.
020100     EXIT.
020200
020225* read one flash sale request; this is the driving
020250* read for the whole run - see 0000-MAIN-PROCESS.
020300 0800-READ-NEXT-FLASH-REQUEST.
020400     READ FLASH-REQUEST-IN
020500         AT END
020600             MOVE "Y" TO FLASH-REQUEST-AT-END.
020700 0800-EXIT.
020800     EXIT.
020900
020916* close everything that is still open; PROMOTION-
020932* MASTER (input side) was already read to EOF and
020948* closed implicitly is not how this shop does it -
020964* it is closed explicitly below with the rest.
021000 0900-TERMINATE.
021100     CLOSE PRODUCT-MASTER
021200           FLASH-REQUEST-IN
021300           PROMOTION-MASTER-OUT.
021400 0900-EXIT.
021500     EXIT.
021600
021620* no printed report for this program - see the
021640* header note above WORKING-STORAGE.  Operations
021660* watches these two DISPLAY lines on the job log.
021700 0950-DISPLAY-RUN-TOTALS.
021800     DISPLAY "PRMFLS01 - FLASH SALE REQUESTS PROCESSED - "
021900         FLASH-REQUESTS-PROCESSED.
022000     DISPLAY "PRMFLS01 - FLASH SALE REQUESTS REJECTED  - "
022100         FLASH-REQUESTS-REJECTED.
022200 0950-EXIT.
022300     EXIT.
022400
022500*---------------------------------
022600* CreateFlashSale - one flash sale request.  Counted
022610* as processed whether it is accepted or rejected;
022620* the rejected count below is a subset of this one,
022630* not added on top of it, same convention PRMRAT01
022640* uses for its own run totals.
022700*---------------------------------
022800 2000-PROCESS-ONE-FLASH-REQUEST.
022900     ADD 1 TO FLASH-REQUESTS-PROCESSED.
023000     PERFORM 1000-VALIDATE-PRODUCTS THRU 1000-EXIT.
023100* a request only becomes a promotion if every product
023105* id on it checks out - see 1000-VALIDATE-PRODUCTS.
023110     IF ALL-PRODUCTS-FOUND
023200         PERFORM 1100-COMPUTE-FLASH-TIMESTAMPS THRU 1100-EXIT
023300         PERFORM 1200-ASSIGN-PROMOTION-ID THRU 1200-EXIT
023400         PERFORM 1300-WRITE-ALL-FLASH-DETAILS THRU 1300-EXIT
023500     ELSE
023600         ADD 1 TO FLASH-REQUESTS-REJECTED
023700         DISPLAY
023800           "PRMFLS01 - FLASH SALE REJECTED - PRODUCT NOT FOUND".
023900     PERFORM 0800-READ-NEXT-FLASH-REQUEST THRU 0800-EXIT.
024000 2000-EXIT.
024100     EXIT.
024200
024300*---------------------------------
024400* 04/15/94 RKT - every product id supplied must
024500* be on the Product Master or the whole creation
024600* is rejected; no partial flash sales.
024700*---------------------------------
024800 1000-VALIDATE-PRODUCTS.
024810*     a straight count compare, not a flag per product -
024820*     if every id on the request found a match below,
024830*     the found count equals the requested count and
024840*     the whole thing is good.
024900     MOVE ZERO TO PRODUCTS-FOUND-COUNT.
025000     PERFORM 1010-CHECK-ONE-PRODUCT THRU 1010-EXIT
025100         VARYING FLASH-PRODUCT-IDX FROM 1 BY 1
025200         UNTIL FLASH-PRODUCT-IDX > FLSH-PRODUCT-COUNT.
025300     IF PRODUCTS-FOUND-COUNT = FLSH-PRODUCT-COUNT
025400         MOVE "Y" TO ALL-PRODUCTS-FOUND-FLAG
025500     ELSE
025600         MOVE "N" TO ALL-PRODUCTS-FOUND-FLAG.
025700 1000-EXIT.
025800     EXIT.
025900
025920*     a linear scan of the product table per request
025940*     line - fine at the volumes this file runs (a
025960*     handful of products per flash sale, a few
025980*     hundred products on file); not worth an indexed
025990*     or hashed lookup for this run's size.
026000 1010-CHECK-ONE-PRODUCT.
026100     MOVE "N" TO PRODUCT-FOUND-FLAG.
026200     PERFORM 1020-SCAN-PRODUCT-TABLE THRU 1020-EXIT
026300         VARYING PRD-IDX FROM 1 BY 1
026400         UNTIL PRD-IDX > PRD-TABLE-COUNT
026500            OR PRODUCT-WAS-FOUND.
026600     IF PRODUCT-WAS-FOUND
026700         ADD 1 TO PRODUCTS-FOUND-COUNT.
026800 1010-EXIT.
026900     EXIT.
027000
027025* one table entry compare per call - PERFORMed by
027050* 1010-CHECK-ONE-PRODUCT until found or exhausted.
027100 1020-SCAN-PRODUCT-TABLE.
027200     IF PRD-TBL-ID(PRD-IDX) = FLSH-PRODUCT-ID(FLASH-PRODUCT-IDX)
027300         MOVE "Y" TO PRODUCT-FOUND-FLAG.
027400 1020-EXIT.
027500     EXIT.
027600
027700*---------------------------------
027800* start = the request's run date/time, end =
027900* start plus the requested duration in hours -
028000* PLRATDT's day-rollover arithmetic does the
028100* actual add (same paragraphs PRMRAT01 uses for
028200* its date-window compare).
028300*---------------------------------
028400 1100-COMPUTE-FLASH-TIMESTAMPS.
028500     PERFORM COMPUTE-FLASH-END-TIMESTAMP.
028600     MOVE FLSH-RUN-DATE TO NEW-PROMO-START-DATE.
028700     MOVE FLSH-RUN-TIME TO NEW-PROMO-START-TIME.
028800     MOVE FLH-END-DATE  TO NEW-PROMO-END-DATE.
028900     MOVE FLH-END-TIME  TO NEW-PROMO-END-TIME.
029000 1100-EXIT.
029100     EXIT.
029200
029212* ---------------------------------
029224* new PROMO-ID is just the running high-water mark
029236* plus one, re-used for every detail row this flash
029248* sale request writes (one row per product).  Bumped
029260* again by the next request, same accumulator.
029272* ---------------------------------
029300 1200-ASSIGN-PROMOTION-ID.
029400     ADD 1 TO MAX-PROMO-ID-SEEN.
029500 1200-EXIT.
029600     EXIT.
029700
029712* ---------------------------------
029724* one Promotion Master detail row per product in the
029736* request, all sharing the PROMO-ID assigned above -
029748* the same denormalized layout the catalog extract
029760* already writes for DISCOUNT/COUPON promotions.
029772* ---------------------------------
029800 1300-WRITE-ALL-FLASH-DETAILS.
029900     PERFORM 1310-WRITE-ONE-FLASH-DETAIL THRU 1310-EXIT
030000         VARYING FLASH-PRODUCT-IDX FROM 1 BY 1
030100         UNTIL FLASH-PRODUCT-IDX > FLSH-PRODUCT-COUNT.
030200 1300-EXIT.
030300     EXIT.
030400
030414* a FLASH_SALE row never carries a code, an amount,
030428* a minimum purchase, a max discount or a category -
030442* those columns are DISCOUNT/COUPON-only and are
030456* zeroed/spaced here so PRMRAT01's table load does
030470* not pick up stale data from the record area.
030500 1310-WRITE-ONE-FLASH-DETAIL.
030600     MOVE MAX-PROMO-ID-SEEN      TO PRMO-ID.
030700     MOVE "FLASH SALE"           TO PRMO-NAME.
030800     MOVE "SYSTEM-GENERATED FLASH SALE PROMOTION"
030900         TO PRMO-DESCRIPTION.
031000     MOVE "FLASH_SALE"           TO PRMO-TYPE.
031100     MOVE FLSH-DISCOUNT-RATE     TO PRMO-DISCOUNT-RATE.
031200     MOVE ZERO                   TO PRMO-DISCOUNT-AMOUNT.
031300     MOVE ZERO                   TO PRMO-MIN-PURCHASE-AMT.
031400     MOVE ZERO                   TO PRMO-MAX-DISCOUNT-AMT.
031500     MOVE SPACES                 TO PRMO-CODE.
031550*   the window computed above at 1100, active from
031560*   the moment the request is processed:
031600     MOVE NEW-PROMO-START-DATE   TO PRMO-START-DATE.
031700     MOVE NEW-PROMO-START-TIME   TO PRMO-START-TIME.
031800     MOVE NEW-PROMO-END-DATE     TO PRMO-END-DATE.
031900     MOVE NEW-PROMO-END-TIME     TO PRMO-END-TIME.
032000     MOVE "Y"                    TO PRMO-IS-ACTIVE.
032050*   no usage cap on a flash sale row, and it starts
032060*   this run at zero uses same as any other new row:
032100     MOVE ZERO                   TO PRMO-MAX-USAGE-COUNT.
032200     MOVE ZERO                   TO PRMO-CURRENT-USAGE-CNT.
032300     MOVE FLSH-PRODUCT-ID(FLASH-PRODUCT-IDX) TO PRMO-PRODUCT-ID.
032400     MOVE ZERO                   TO PRMO-CATEGORY-ID.
032500     WRITE PROMOTION-OUT-RECORD.
032600 1310-EXIT.
032700     EXIT.
032800
032900     COPY "PLRATDT.CBL".
