000100*--------------------------------------------
000200* WSDATE02.CBL - working storage for the
000300* as-of date/time window compare used by the
000400* rating engine, and for the day-rollover
000500* arithmetic used to stamp a flash sale's
000600* end date/time from a duration in hours.
000700* Adapted from the date-entry fields in
000800* WSDATE01.CBL / PLDATE01.CBL - this version
000900* compares packed CCYYMMDD/HHMMSS pairs that
001000* arrive already on the request record,
001100* there is no operator to prompt.
001200*
001300* 1994-03-09 RKT  Initial copy member.
001400* 1994-04-14 RKT  Added the day-rollover
001500*                 fields for CreateFlashSale
001600*                 (req CR-0502).
001610* 2003-02-11 RKT  Dropped COMP-3 from the
001620*                 as-of/start/end/flash-sale
001630*                 date and time fields below to
001640*                 match house standard (CR-0610).
001700*--------------------------------------------
001800 01  AS-OF-DATE-AREA.
001900     05  AS-OF-DATE-VALUE            PIC 9(8) VALUE ZEROES.
002000 01  FILLER REDEFINES AS-OF-DATE-AREA.
002100     05  AS-OF-CCYY                  PIC 9(4).
002200     05  AS-OF-MM                    PIC 9(2).
002300     05  AS-OF-DD                    PIC 9(2).
002400
002500 01  AS-OF-TIME-AREA.
002600     05  AS-OF-TIME-VALUE            PIC 9(6) VALUE ZEROES.
002700 01  FILLER REDEFINES AS-OF-TIME-AREA.
002800     05  AS-OF-HH                    PIC 9(2).
002900     05  AS-OF-MIN                   PIC 9(2).
003000     05  AS-OF-SS                    PIC 9(2).
003100
003200 01  WORK-TIMESTAMP-DATE.
003300     05  WRK-TS-DATE                 PIC 9(8) VALUE ZEROES.
003400 01  FILLER REDEFINES WORK-TIMESTAMP-DATE.
003500     05  WRK-TS-CCYY                 PIC 9(4).
003600     05  WRK-TS-MM                   PIC 9(2).
003700     05  WRK-TS-DD                   PIC 9(2).
003800
003900 01  MONTH-DAYS-LITERAL.
004000     05  FILLER PIC X(24) VALUE
004100         "312831303130313130313031".
004200 01  MONTH-DAYS-TABLE REDEFINES MONTH-DAYS-LITERAL.
004300     05  MONTH-DAYS   OCCURS 12 TIMES PIC 99.
004400
004500 77  MONTH-SUBSCRIPT             PIC S9(4) COMP VALUE ZERO.
004600 77  CURRENT-MONTH-DAYS          PIC 99 VALUE ZERO.
004700 77  LEAP-YEAR-QUOTIENT          PIC 9(4) VALUE ZERO.
004800 77  LEAP-YEAR-REMAINDER         PIC 9(4) VALUE ZERO.
004900 77  LEAP-YEAR-FLAG              PIC X VALUE "N".
005000     88  YEAR-IS-LEAP            VALUE "Y".
005100
005200 77  RUN-HOUR                    PIC 9(2) VALUE ZERO.
005300 77  RUN-MIN-SEC                 PIC 9(4) VALUE ZERO.
005400 77  HOURS-TOTAL                 PIC S9(9) COMP VALUE ZERO.
005500 77  DAYS-TO-ADD                 PIC S9(9) COMP VALUE ZERO.
005600 77  NEW-HOUR-OF-DAY             PIC 9(2) VALUE ZERO.
005700
005800 77  CK-ASOF-DATE                PIC 9(8) VALUE ZERO.
005900 77  CK-ASOF-TIME                PIC 9(6) VALUE ZERO.
006000 77  CK-START-DATE               PIC 9(8) VALUE ZERO.
006100 77  CK-START-TIME               PIC 9(6) VALUE ZERO.
006200 77  CK-END-DATE                 PIC 9(8) VALUE ZERO.
006300 77  CK-END-TIME                 PIC 9(6) VALUE ZERO.
006400
006500 77  DATE-WINDOW-OK              PIC X VALUE "Y".
006600     88  WITHIN-DATE-WINDOW      VALUE "Y".
006700     88  OUTSIDE-DATE-WINDOW     VALUE "N".
006800
006900 77  FLH-END-DATE                PIC 9(8) VALUE ZERO.
007000 77  FLH-END-TIME                PIC 9(6) VALUE ZERO.
007100
007200 77  REPORT-RUN-DATE-TEXT        PIC X(10) VALUE SPACE.
007300 77  REPORT-RUN-TIME-TEXT        PIC X(08) VALUE SPACE.
