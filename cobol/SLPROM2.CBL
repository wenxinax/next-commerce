000100*--------------------------------------------
000200* SLPROM2.CBL - FILE-CONTROL entry for the
000300* rewritten Promotion Master file (output
000400* side), carrying updated usage counts at
000500* end of the rating run.
000600*
000700* 1998-03-02 RKT  Initial copy member.
000800*--------------------------------------------
000900     SELECT PROMOTION-MASTER-OUT
001000         ASSIGN TO "PROMOUT"
001100         ORGANIZATION IS LINE SEQUENTIAL.
