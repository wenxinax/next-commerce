000100*--------------------------------------------
000200* FDPROM1.CBL - Promotion Master record.
000300* One row per PROMO-ID/PROMO-PRODUCT-ID (or
000400* PROMO-CATEGORY-ID) pair - a promotion that
000500* applies to N products or categories is N
000600* rows sharing the same PROMO-ID, the way the
000700* feed comes to us from the catalog system.
000800*
000900* 1994-03-02 RKT  Initial copy member.
001000* 1994-06-19 RKT  Added PROMO-MAX-DISCOUNT-AMT
001100*                 for capped-percentage coupons
001200*                 per req REQ-0447.
001210* 2003-02-11 RKT  Dropped COMP-3 from every money/
001220*                 id/date/count field below - packed
001230*                 decimal was never a house habit,
001240*                 standardized back to DISPLAY to
001250*                 match the rest of the suite
001260*                 (req CR-0610).
001300*--------------------------------------------
001400 FD  PROMOTION-MASTER
001500     LABEL RECORDS ARE STANDARD.
001600 01  PROMOTION-RECORD.
001700     05  PROMO-ID                    PIC 9(9).
001800     05  PROMO-NAME                  PIC X(60).
001900     05  PROMO-DESCRIPTION           PIC X(200).
002000     05  PROMO-TYPE                  PIC X(12).
002100         88  PROMO-IS-DISCOUNT       VALUE "DISCOUNT".
002200         88  PROMO-IS-COUPON         VALUE "COUPON".
002300         88  PROMO-IS-BUNDLE         VALUE "BUNDLE".
002400         88  PROMO-IS-FLASH-SALE     VALUE "FLASH_SALE".
002500     05  PROMO-DISCOUNT-RATE         PIC S9(1)V9(4).
002600     05  PROMO-DISCOUNT-AMOUNT       PIC S9(8)V9(2).
002700     05  PROMO-MIN-PURCHASE-AMT      PIC S9(8)V9(2).
002800     05  PROMO-MAX-DISCOUNT-AMT      PIC S9(8)V9(2).
002900     05  PROMO-CODE                  PIC X(20).
003000     05  PROMO-START-DATE            PIC 9(8).
003100     05  PROMO-START-TIME            PIC 9(6).
003200     05  PROMO-END-DATE              PIC 9(8).
003300     05  PROMO-END-TIME              PIC 9(6).
003400     05  PROMO-IS-ACTIVE             PIC X(1).
003500         88  PROMO-ACTIVE-FLAG       VALUE "Y".
003600         88  PROMO-INACTIVE-FLAG     VALUE "N".
003700     05  PROMO-MAX-USAGE-COUNT       PIC 9(7).
003800     05  PROMO-CURRENT-USAGE-CNT     PIC 9(7).
003900     05  PROMO-PRODUCT-ID            PIC 9(9).
004000     05  PROMO-CATEGORY-ID           PIC 9(9).
004100     05  FILLER                      PIC X(05).
