000100*--------------------------------------------
000200* SLRATOU1.CBL - FILE-CONTROL entry for the
000300* outgoing Rating Result file.
000400*
000500* 1998-03-05 RKT  Initial copy member.
000600*--------------------------------------------
000700     SELECT RATING-RESULT-OUT
000800         ASSIGN TO "RATNGOUT"
000900         ORGANIZATION IS LINE SEQUENTIAL.
