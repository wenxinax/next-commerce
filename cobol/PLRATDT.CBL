000100*--------------------------------------------
000200* PLRATDT.CBL - shared date/time paragraphs
000300* for the rating engine suite. COPY this at
000400* the bottom of PROCEDURE DIVISION the way
000500* PLDATE01.CBL is copied into the vendor
000600* programs. Needs WSDATE02.CBL copied into
000700* WORKING-STORAGE.
000800*
000900* 1998-03-09 RKT  Initial copy member -
001000*                 CHECK-DATE-WINDOW only.
001100* 1998-04-14 RKT  Added the flash sale end
001200*                 timestamp paragraphs (req
001300*                 CR-0502).
001400* 1998-07-02 RKT  Added the report date/time
001500*                 formatting paragraphs so
001600*                 PRMRAT01's summary heading
001700*                 stops using raw CCYYMMDD.
001800*--------------------------------------------
001900*---------------------------------
002000* USAGE:
002100*  MOVE as-of date/time and the promotion's
002200*  start/end date/time to CK-ASOF-DATE,
002300*  CK-ASOF-TIME, CK-START-DATE, CK-START-TIME,
002400*  CK-END-DATE, CK-END-TIME, then
002500*  PERFORM CHECK-DATE-WINDOW.
002600* RETURNS:
002700*  WITHIN-DATE-WINDOW or OUTSIDE-DATE-WINDOW.
002800*---------------------------------
002900 CHECK-DATE-WINDOW.
003000     MOVE "Y" TO DATE-WINDOW-OK.
003100     IF CK-ASOF-DATE < CK-START-DATE
003200         MOVE "N" TO DATE-WINDOW-OK
003300     ELSE
003400     IF CK-ASOF-DATE = CK-START-DATE AND
003500        CK-ASOF-TIME < CK-START-TIME
003600         MOVE "N" TO DATE-WINDOW-OK
003700     ELSE
003800     IF CK-ASOF-DATE > CK-END-DATE
003900         MOVE "N" TO DATE-WINDOW-OK
004000     ELSE
004100     IF CK-ASOF-DATE = CK-END-DATE AND
004200        CK-ASOF-TIME > CK-END-TIME
004300         MOVE "N" TO DATE-WINDOW-OK.
004400
004500*---------------------------------
004600* USAGE:
004700*  MOVE the flash sale request's run date,
004800*  run time and duration to FLSH-RUN-DATE,
004900*  FLSH-RUN-TIME, FLSH-DURATION-HOURS, then
005000*  PERFORM COMPUTE-FLASH-END-TIMESTAMP.
005100* RETURNS:
005200*  FLH-END-DATE, FLH-END-TIME.
005300*---------------------------------
005400 COMPUTE-FLASH-END-TIMESTAMP.
005500     DIVIDE FLSH-RUN-TIME BY 10000
005600         GIVING RUN-HOUR REMAINDER RUN-MIN-SEC.
005700     COMPUTE HOURS-TOTAL = RUN-HOUR + FLSH-DURATION-HOURS.
005800     DIVIDE HOURS-TOTAL BY 24
005900         GIVING DAYS-TO-ADD REMAINDER NEW-HOUR-OF-DAY.
006000     COMPUTE FLH-END-TIME =
006100             (NEW-HOUR-OF-DAY * 10000) + RUN-MIN-SEC.
006200
006300     MOVE FLSH-RUN-DATE TO WRK-TS-DATE.
006400     PERFORM ADD-ONE-DAY-TO-TIMESTAMP
006500         DAYS-TO-ADD TIMES.
006600     MOVE WRK-TS-DATE TO FLH-END-DATE.
006700
006800 ADD-ONE-DAY-TO-TIMESTAMP.
006900     ADD 1 TO WRK-TS-DD.
007000     PERFORM DETERMINE-LEAP-YEAR.
007100     MOVE WRK-TS-MM TO MONTH-SUBSCRIPT.
007200     MOVE MONTH-DAYS(MONTH-SUBSCRIPT) TO CURRENT-MONTH-DAYS.
007300     IF WRK-TS-MM = 2 AND YEAR-IS-LEAP
007400         MOVE 29 TO CURRENT-MONTH-DAYS.
007500     IF WRK-TS-DD > CURRENT-MONTH-DAYS
007600         MOVE 1 TO WRK-TS-DD
007700         ADD 1 TO WRK-TS-MM
007800         IF WRK-TS-MM > 12
007900             MOVE 1 TO WRK-TS-MM
008000             ADD 1 TO WRK-TS-CCYY.
008100
008200*---------------------------------
008300* Leap year test is the shop's usual one
008400* (evenly divisible by 4, not by 100 unless
008500* also by 400) - see PLDATE01.CBL's
008600* CHECK-DATE for the original.
008700*---------------------------------
008800 DETERMINE-LEAP-YEAR.
008900     MOVE "N" TO LEAP-YEAR-FLAG.
009000     DIVIDE WRK-TS-CCYY BY 400
009100         GIVING LEAP-YEAR-QUOTIENT
009200         REMAINDER LEAP-YEAR-REMAINDER.
009300     IF LEAP-YEAR-REMAINDER = 0
009400         MOVE "Y" TO LEAP-YEAR-FLAG
009500     ELSE
009600         DIVIDE WRK-TS-CCYY BY 100
009700             GIVING LEAP-YEAR-QUOTIENT
009800             REMAINDER LEAP-YEAR-REMAINDER
009900         IF LEAP-YEAR-REMAINDER = 0
010000             MOVE "N" TO LEAP-YEAR-FLAG
010100         ELSE
010200             DIVIDE WRK-TS-CCYY BY 4
010300                 GIVING LEAP-YEAR-QUOTIENT
010400                 REMAINDER LEAP-YEAR-REMAINDER
010500             IF LEAP-YEAR-REMAINDER = 0
010600                 MOVE "Y" TO LEAP-YEAR-FLAG
010700             ELSE
010800                 MOVE "N" TO LEAP-YEAR-FLAG.
010900
011000*---------------------------------
011100* USAGE:
011200*  MOVE a CCYYMMDD value TO AS-OF-DATE-VALUE,
011300*  PERFORM FORMAT-RUN-DATE-FOR-REPORT.
011400* RETURNS:
011500*  REPORT-RUN-DATE-TEXT, e.g. "1998-07-02".
011600*---------------------------------
011700 FORMAT-RUN-DATE-FOR-REPORT.
011800     STRING AS-OF-CCYY    DELIMITED BY SIZE
011900            "-"           DELIMITED BY SIZE
012000            AS-OF-MM      DELIMITED BY SIZE
012100            "-"           DELIMITED BY SIZE
012200            AS-OF-DD      DELIMITED BY SIZE
012300         INTO REPORT-RUN-DATE-TEXT.
012400
012500*---------------------------------
012600* USAGE:
012700*  MOVE a HHMMSS value TO AS-OF-TIME-VALUE,
012800*  PERFORM FORMAT-RUN-TIME-FOR-REPORT.
012900* RETURNS:
013000*  REPORT-RUN-TIME-TEXT, e.g. "14:05:00".
013100*---------------------------------
013200 FORMAT-RUN-TIME-FOR-REPORT.
013300     STRING AS-OF-HH      DELIMITED BY SIZE
013400            ":"           DELIMITED BY SIZE
013500            AS-OF-MIN     DELIMITED BY SIZE
013600            ":"           DELIMITED BY SIZE
013700            AS-OF-SS      DELIMITED BY SIZE
013800         INTO REPORT-RUN-TIME-TEXT.
