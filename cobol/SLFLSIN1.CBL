000100*--------------------------------------------
000200* SLFLSIN1.CBL - FILE-CONTROL entry for the
000300* incoming Flash Sale request file used by
000400* PRMFLS01 to stamp up a new flash sale.
000500*
000600* 1998-04-14 RKT  Initial copy member.
000700*--------------------------------------------
000800     SELECT FLASH-REQUEST-IN
000900         ASSIGN TO "FLASHIN"
001000         ORGANIZATION IS LINE SEQUENTIAL.
